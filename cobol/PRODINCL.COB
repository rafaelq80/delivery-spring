000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRODINCL-COB.
000300 AUTHOR. R PEREIRA.
000400 INSTALLATION. ALIMENTOS BRASIL S/A.
000500 DATE-WRITTEN. 11/04/1986.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPTO PROCESSAMENTO DE DADOS.
000800* ALIMENTOS BRASIL S/A
000900* ANALISTA       : R PEREIRA
001000* PROGRAMADOR(A) : R PEREIRA
001100* FINALIDADE : INCLUSAO EM LOTE DE PRODUTOS NO CADASTRO,
001200*              COM ATRIBUICAO AUTOMATICA DO NUTRISCORE
001300* DATA : 11/04/1986
001400*--------------------------------------------------------
001500* HISTORICO DE ALTERACOES
001600*--------------------------------------------------------
001700* VRS    DATA        RESP   CHAMADO   DESCRICAO
001800* 1.0    11/04/1986  RPE    -         IMPLANTACAO INICIAL.
001900*                           INCLUSAO SIMPLES, SEM VALIDACAO
002000*                           DE CATEGORIA.
002100* 1.1    02/03/1988  RPE    CH-0158   INCLUIDA VALIDACAO DA
002200*                           CATEGORIA CONTRA O CADASTRO
002300*                           CATCAD QUANDO INFORMADA.
002400* 1.2    19/07/1990  MTK    CH-0277   REJEICAO DE TRANSACAO
002500*                           SEM CODIGO DE PRODUTO (CAMPO
002600*                           OBRIGATORIO).
002700* 1.3    23/01/1994  JKO    CH-0371   CALCULO DO NUTRISCORE
002800*                           PASSOU A SER FEITO NA PROPRIA
002900*                           INCLUSAO, EM VEZ DE AGUARDAR
003000*                           O LOTE NOTURNO DE CLASSIFICACAO.
003100* 1.4    20/08/1998  FAB    CH-0473   REVISAO ANO 2000 - SEM
003200*                           CAMPOS DE ANO(02) NESTE PROGRAMA.
003300* 1.5    03/02/1999  FAB    CH-0481   TESTE DE REGRESSAO Y2K
003400*                           CONCLUIDO - ROTINA LIBERADA.
003500* 2.0    20/05/2003  ENZ    CH-0561   CADASTRO DE PRODUTOS
003600*                           MIGRADO DE CHAVEADO POR CODIGO
003700*                           PARA ORGANIZACAO RELATIVA.
003800* 2.1    14/03/2006  JAM    CH-0603   DADOS NUTRICIONAIS DA
003900*                           TRANSACAO PASSARAM A VIR EM UM
004000*                           SO REGISTRO DE ENTRADA (PRODENT).
004100* 2.2    22/09/2009  JAM    CH-0618   RETIRADA A CHAVE UPSI-0
004200*                           DE TESTE/PRODUCAO QUE NINGUEM
004300*                           NUNCA LIGOU NO JCL - CAMPO MORTO.
004400*--------------------------------------------------------
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300* TRANSACOES DE INCLUSAO, VINDAS DO LOTE DE CAPTURA DA
005400* ETIQUETA NUTRICIONAL (O MESMO QUE ALIMENTA O NUTRCLAS).
005500     SELECT PRODENT ASSIGN TO PRODENT
005600                    ORGANIZATION SEQUENTIAL
005700                    FILE STATUS STATUS-ENT.
005800
005900* CADASTRO DE CATEGORIAS - ABERTO SO PARA LEITURA, ACESSO
006000* RANDOMICO PORQUE A ORDEM DAS TRANSACOES DE ENTRADA NAO
006100* SEGUE A ORDEM DE CODIGO DE CATEGORIA.
006200     SELECT CATCAD  ASSIGN TO CATCAD
006300                    ORGANIZATION RELATIVE
006400                    ACCESS MODE RANDOM
006500                    RELATIVE KEY WS-CAT-CHAVE-REL
006600                    FILE STATUS STATUS-CAT.
006700
006800* CADASTRO MESTRE DE PRODUTOS, ABERTO I-O: PRECISA LER (PARA
006900* CONFERIR DUPLICIDADE EM 0400) E ESCREVER (A INCLUSAO EM
007000* SI, EM 0410) NA MESMA PASSAGEM.
007100     SELECT PRODCAD ASSIGN TO PRODCAD
007200                    ORGANIZATION RELATIVE
007300                    ACCESS MODE DYNAMIC
007400                    RELATIVE KEY WS-PROD-CHAVE-REL
007500                    FILE STATUS STATUS-PRD.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900*----------------------------------------------------------
008000* ARQUIVO DE TRANSACOES DE INCLUSAO DE PRODUTO - UM
008100* REGISTRO POR PRODUTO A INCLUIR, JA COM OS DADOS DO
008200* ROTULO NUTRICIONAL COLETADOS PELO LOTE DE CAPTURA. O
008300* GRUPO PRT-DADOS-NUTRIC E IDENTICO AO REG-NUTRENT DO
008400* NUTRCLAS (MESMOS 7 CAMPOS, MESMAS REDEFINES EM TABELA)
008500* PORQUE O CALCULO DO NUTRISCORE AQUI USA O MESMO LACO DE
008600* SOMA DAQUELE PROGRAMA - VER 0300-CALCULA-NUTRISCORE.
008700*----------------------------------------------------------
008800 FD  PRODENT
008900     LABEL RECORD STANDARD
009000     RECORD CONTAINS 150 CHARACTERS.
009100
009200 01  REG-PRODENT.
009300     05  PRT-PROD-ID               PIC 9(09).
009400     05  PRT-PROD-NOME             PIC X(100).
009500     05  PRT-PROD-CAT-ID           PIC 9(09).
009600     05  PRT-DADOS-NUTRIC.
009700         10 PRT-NUT-GRUPO-NEG.
009800            15 PRT-NUT-VALOR-ENERGETICO   PIC 9(5)V9(2)
009900                                           COMP-3.
010000            15 PRT-NUT-ACUCARES-TOTAIS    PIC 9(5)V9(2)
010100                                           COMP-3.
010200            15 PRT-NUT-GORDURAS-SATURADAS PIC 9(5)V9(2)
010300                                           COMP-3.
010400            15 PRT-NUT-SODIO              PIC 9(5)V9(2)
010500                                           COMP-3.
010600         10 PRT-NUT-GRUPO-NEG-R REDEFINES PRT-NUT-GRUPO-NEG.
010700            15 PRT-NUT-NEG-TAB            PIC 9(5)V9(2)
010800                                           COMP-3
010900                                           OCCURS 4 TIMES.
011000         10 PRT-NUT-GRUPO-POS.
011100            15 PRT-NUT-PROTEINAS          PIC 9(5)V9(2)
011200                                           COMP-3.
011300            15 PRT-NUT-FIBRAS-ALIMENTARES PIC 9(5)V9(2)
011400                                           COMP-3.
011500         10 PRT-NUT-GRUPO-POS-R REDEFINES PRT-NUT-GRUPO-POS.
011600            15 PRT-NUT-POS-TAB            PIC 9(5)V9(2)
011700                                           COMP-3
011800                                           OCCURS 2 TIMES.
011900         10 PRT-NUT-PCT-FRUTAS-LEGUMES    PIC 9(3)V9(2)
012000                                           COMP-3.
012100     05  FILLER                    PIC X(05).
012200
012300*----------------------------------------------------------
012400* CADASTRO DE CATEGORIAS - ACESSO RANDOMICO SOMENTE PARA
012500* CONFERENCIA DA CATEGORIA INFORMADA NA TRANSACAO. NAO HA
012600* GRAVACAO NESTE PROGRAMA - QUEM MANTEM O CADASTRO DE
012700* CATEGORIAS E O CATMANUT.
012800*----------------------------------------------------------
012900 FD  CATCAD
013000     LABEL RECORD STANDARD
013100     RECORD CONTAINS 65 CHARACTERS.
013200
013300 01  REG-CATCAD.
013400     05  CAT-ID                    PIC 9(09).
013500     05  CAT-DESCRICAO             PIC X(50).
013600     05  FILLER                    PIC X(06).
013700
013800*----------------------------------------------------------
013900* CADASTRO MESTRE DE PRODUTOS - ORGANIZACAO RELATIVA, CHAVE
014000* DE ACESSO DERIVADA DO CODIGO DO PRODUTO (WS-PROD-CHAVE-REL).
014100* PROD-NUTRISCORE FICA EM BRANCO QUANDO O PRODUTO NAO TRAZ
014200* DADOS NUTRICIONAIS NA TRANSACAO (VER 0300-ZERA-SOMAS) -
014300* O 88 ABAIXO SO VALIDA O CASO EM QUE HOUVE CLASSIFICACAO.
014400*----------------------------------------------------------
014500 FD  PRODCAD
014600     LABEL RECORD STANDARD
014700     RECORD CONTAINS 125 CHARACTERS.
014800
014900 01  REG-PRODCAD.
015000     05  PROD-CHAVE-PROD.
015100         10 PROD-ID                PIC 9(09).
015200         10 PROD-CAT-ID             PIC 9(09).
015300     05  PROD-CHAVE-PROD-R REDEFINES PROD-CHAVE-PROD
015400                                    PIC 9(18).
015500     05  PROD-NOME                 PIC X(100).
015600     05  PROD-NOME-R REDEFINES PROD-NOME.
015700         10 PROD-NOME-PARTE1       PIC X(50).
015800         10 PROD-NOME-PARTE2       PIC X(50).
015900     05  PROD-NUTRISCORE           PIC X(01).
016000         88 PROD-GRAU-VALIDO       VALUE 'A' 'B' 'C' 'D' 'E'.
016100     05  FILLER                    PIC X(06).
016200
016300 WORKING-STORAGE SECTION.
016400* OS TRES STATUS SO SAO OLHADOS NAS MENSAGENS DE ERRO DE
016500* ABERTURA/LEITURA/GRAVACAO - O PROGRAMA NAO TOMA DECISAO DE
016600* FLUXO EM CIMA DELES, SO INFORMA O OPERADOR.
016700 77  STATUS-ENT            PIC X(02) VALUE SPACES.
016800 77  STATUS-CAT            PIC X(02) VALUE SPACES.
016900 77  STATUS-PRD            PIC X(02) VALUE SPACES.
017000* CHAVES DE ACESSO RELATIVO - PRECISAM SER COMP PORQUE SAO
017100* USADAS DIRETO NA CLAUSULA RELATIVE KEY DOS SELECT.
017200 77  WS-CAT-CHAVE-REL      PIC 9(09) COMP VALUE ZERO.
017300 77  WS-PROD-CHAVE-REL     PIC 9(09) COMP VALUE ZERO.
017400* WS-SUBSCRITO E REUTILIZADO NOS DOIS LACOS DE SOMA DE
017500* NUTRIENTES, UM DE CADA VEZ - VER OBSERVACAO IDENTICA NO
017600* NUTRCLAS.
017700 77  WS-SUBSCRITO          PIC 9(01) COMP VALUE ZERO.
017800* OS TRES CONTADORES DO RELATORIO FINAL DE 0900 - GRAVADOS
017900* MAIS REJEITADOS TEM QUE FECHAR COM LIDOS.
018000 77  WS-CONT-LIDOS         PIC 9(07) COMP VALUE ZERO.
018100 77  WS-CONT-GRAVADOS      PIC 9(07) COMP VALUE ZERO.
018200 77  WS-CONT-REJEITADOS    PIC 9(07) COMP VALUE ZERO.
018300*----------------------------------------------------------
018400* AREA DE CALCULO DO NUTRISCORE - MESMA FORMULA DO LOTE
018500* NUTRCLAS, REPETIDA AQUI PORQUE A CASA NAO USA CALL ENTRE
018600* PROGRAMAS DE LOTE (SO CHAIN, NA TRANSFERENCIA DE TELA DO
018700* MENU) - CADA PROGRAMA QUE PRECISA CLASSIFICAR CARREGA A
018800* SUA PROPRIA COPIA DA REGRA. TRUNCAMENTO SEM ROUNDED, PELO
018900* MESMO MOTIVO DA CH-0388 DO NUTRCLAS.
019000*----------------------------------------------------------
019100 01  WS-AREA-CALCULO.
019200     05  WS-SOMA-NEGATIVOS    PIC S9(7)V9(2) COMP-3 VALUE ZERO.
019300     05  WS-SOMA-POSITIVOS    PIC S9(7)V9(2) COMP-3 VALUE ZERO.
019400     05  WS-PONTOS-NEGATIVOS  PIC S9(4)      COMP   VALUE ZERO.
019500     05  WS-PONTOS-POSITIVOS  PIC S9(4)      COMP   VALUE ZERO.
019600     05  WS-PONTUACAO-FINAL   PIC S9(5)      COMP   VALUE ZERO.
019700     05  FILLER               PIC X(01).
019800
019900 PROCEDURE DIVISION.
020000
020100* ABERTURA DOS TRES ARQUIVOS - ENTRADA, CATEGORIAS (SO
020200* LEITURA) E O CADASTRO MESTRE (I-O). SE QUALQUER UM FALHAR
020300* NA ABERTURA O LOTE NAO COMECA.
020400 0100-ABRE-ARQUIVOS.
020500* ENTRADA PRIMEIRO - NAO ADIANTA ABRIR OS CADASTROS SE NEM
020600* HOUVER TRANSACAO PARA PROCESSAR.
020700     OPEN INPUT PRODENT.
020800     IF STATUS-ENT NOT = '00'
020900        DISPLAY 'PRODINCL - ERRO AO ABRIR PRODENT: ' STATUS-ENT
021000        STOP RUN.
021100
021200* CATCAD SO LEITURA, POR ISSO O FECHAMENTO EM CASO DE ERRO
021300* SEGUINTE SO PRECISA DESFAZER O OPEN DA ENTRADA.
021400     OPEN INPUT CATCAD.
021500     IF STATUS-CAT NOT = '00'
021600        CLOSE PRODENT
021700        DISPLAY 'PRODINCL - ERRO AO ABRIR CATCAD: ' STATUS-CAT
021800        STOP RUN.
021900
022000* PRODCAD POR ULTIMO E EM MODO I-O - SE FALHAR AQUI, OS
022100* OUTROS DOIS ARQUIVOS JA ABERTOS PRECISAM SER FECHADOS
022200* ANTES DO STOP RUN.
022300     OPEN I-O PRODCAD.
022400     IF STATUS-PRD NOT = '00'
022500        CLOSE PRODENT
022600        CLOSE CATCAD
022700        DISPLAY 'PRODINCL - ERRO AO ABRIR PRODCAD: ' STATUS-PRD
022800        STOP RUN.
022900
023000* LEITURA DE CADA TRANSACAO DE INCLUSAO. TODO CAMINHO DE
023100* REJEICAO E TODO CAMINHO DE SUCESSO VOLTAM PARA CA.
023200 0200-LE-PRODENT.
023300     READ PRODENT
023400         AT END GO TO 0900-FINALIZA.
023500     ADD 1 TO WS-CONT-LIDOS.
023600
023700* CODIGO DE PRODUTO E CAMPO OBRIGATORIO DESDE A CH-0277 DE
023800* 1990 - ANTES DISSO O PROGRAMA TENTAVA GRAVAR COM CHAVE
023900* ZERO E ESTOURAVA NA PRIMEIRA TRANSACAO RUIM DO LOTE.
024000 0210-VALIDA-PRODUTO.
024100     IF PRT-PROD-ID = ZERO
024200        ADD 1 TO WS-CONT-REJEITADOS
024300        DISPLAY 'PRODINCL - TRANSACAO SEM CODIGO DE PRODUTO'
024400        GO TO 0200-LE-PRODENT.
024500
024600* CATEGORIA E OPCIONAL NA TRANSACAO (CH-0158, 1988) - SE
024700* VIER ZERADA O PRODUTO ENTRA SEM CATEGORIA E O FLUXO PULA
024800* DIRETO PARA O CALCULO DO NUTRISCORE; SE VIER PREENCHIDA,
024900* TEM QUE EXISTIR NO CADASTRO CATCAD OU A TRANSACAO CAI FORA.
025000 0220-VALIDA-CATEGORIA.
025100     IF PRT-PROD-CAT-ID = ZERO
025200        GO TO 0300-CALCULA-NUTRISCORE.
025300     MOVE PRT-PROD-CAT-ID TO WS-CAT-CHAVE-REL.
025400     READ CATCAD INVALID KEY
025500        ADD 1 TO WS-CONT-REJEITADOS
025600        DISPLAY 'PRODINCL - CATEGORIA INEXISTENTE: '
025700                 PRT-PROD-CAT-ID
025800        GO TO 0200-LE-PRODENT.
025900
026000 0300-CALCULA-NUTRISCORE SECTION.
026100*----------------------------------------------------------
026200* MESMA REGRA DE CLASSIFICACAO DO LOTE NUTRCLAS (VER AQUELE
026300* PROGRAMA PARA A FORMULA COMPLETA). A DIFERENCA AQUI E QUE
026400* O PRODUTO SEM DADOS NUTRICIONAIS (TODOS OS 7 CAMPOS EM
026500* ZERO) FICA COM NUTRISCORE EM BRANCO - A INCLUSAO DE UM
026600* PRODUTO NAO PODE SER BLOQUEADA SO PORQUE O ROTULO AINDA
026700* NAO FOI DIGITADO (CH-0371, 1994).
026800*----------------------------------------------------------
026900 0300-ZERA-SOMAS.
027000     MOVE ZERO TO WS-SOMA-NEGATIVOS.
027100     MOVE ZERO TO WS-SOMA-POSITIVOS.
027200     MOVE 1 TO WS-SUBSCRITO.
027300     IF PRT-NUT-VALOR-ENERGETICO = ZERO AND
027400        PRT-NUT-ACUCARES-TOTAIS  = ZERO AND
027500        PRT-NUT-GORDURAS-SATURADAS = ZERO AND
027600        PRT-NUT-SODIO            = ZERO AND
027700        PRT-NUT-PROTEINAS        = ZERO AND
027800        PRT-NUT-FIBRAS-ALIMENTARES = ZERO AND
027900        PRT-NUT-PCT-FRUTAS-LEGUMES = ZERO
028000        MOVE SPACE TO PROD-NUTRISCORE
028100        GO TO 0400-GRAVA-PRODUTO.
028200
028300* SOMA DOS 4 NUTRIENTES NEGATIVOS VIA TABELA, IGUAL AO
028400* NUTRCLAS - O SUBSCRITO JA VEM EM 1 DE 0300-ZERA-SOMAS.
028500 0310-SOMA-NEGATIVOS.
028600     IF WS-SUBSCRITO > 4
028700        GO TO 0320-SOMA-POSITIVOS.
028800     ADD PRT-NUT-NEG-TAB (WS-SUBSCRITO) TO WS-SOMA-NEGATIVOS.
028900     ADD 1 TO WS-SUBSCRITO.
029000     GO TO 0310-SOMA-NEGATIVOS.
029100
029200* SOMA DOS 2 NUTRIENTES POSITIVOS, MESMA TECNICA - PRECISA
029300* REZERAR O SUBSCRITO PORQUE O LACO ANTERIOR SAIU COM 5.
029400 0320-SOMA-POSITIVOS.
029500     MOVE 1 TO WS-SUBSCRITO.
029600
029700* PARAGRAFO PROPRIO PARA O GO TO DE VOLTA NAO PASSAR DE NOVO
029800* PELO MOVE DE 0320 A CADA ITERACAO.
029900 0321-SOMA-POSITIVOS-LACO.
030000     IF WS-SUBSCRITO > 2
030100        GO TO 0330-FECHA-SOMA.
030200     ADD PRT-NUT-POS-TAB (WS-SUBSCRITO) TO WS-SOMA-POSITIVOS.
030300     ADD 1 TO WS-SUBSCRITO.
030400     GO TO 0321-SOMA-POSITIVOS-LACO.
030500
030600* FECHA A SOMA DE POSITIVOS COM O PERCENTUAL DE FRUTAS E
030700* CALCULA OS PONTOS TRUNCADOS (SEM ROUNDED) DAS DUAS SOMAS.
030800 0330-FECHA-SOMA.
030900     ADD PRT-NUT-PCT-FRUTAS-LEGUMES TO WS-SOMA-POSITIVOS.
031000     COMPUTE WS-PONTOS-NEGATIVOS = WS-SOMA-NEGATIVOS / 100.
031100     COMPUTE WS-PONTOS-POSITIVOS = WS-SOMA-POSITIVOS / 10.
031200     COMPUTE WS-PONTUACAO-FINAL =
031300             WS-PONTOS-NEGATIVOS - WS-PONTOS-POSITIVOS.
031400
031500* CASCATA DE FAIXAS A-E, NA MESMA ORDEM E COM OS MESMOS
031600* LIMITES DO NUTRCLAS (0/2/4/6) - AS DUAS ROTINAS TEM QUE
031700* SER MANTIDAS JUNTAS SE A NUTRICIONISTA MUDAR A TABELA.
031800* FAIXA A - PONTUACAO ZERO OU NEGATIVA, O MELHOR GRAU.
031900 0340-TESTA-A.
032000     IF WS-PONTUACAO-FINAL NOT > 0
032100        MOVE 'A' TO PROD-NUTRISCORE
032200        GO TO 0400-GRAVA-PRODUTO.
032300
032400* FAIXA B - ATE 2 PONTOS DE DIFERENCA.
032500 0341-TESTA-B.
032600     IF WS-PONTUACAO-FINAL NOT > 2
032700        MOVE 'B' TO PROD-NUTRISCORE
032800        GO TO 0400-GRAVA-PRODUTO.
032900
033000* FAIXA C - ATE 4 PONTOS.
033100 0342-TESTA-C.
033200     IF WS-PONTUACAO-FINAL NOT > 4
033300        MOVE 'C' TO PROD-NUTRISCORE
033400        GO TO 0400-GRAVA-PRODUTO.
033500
033600* FAIXA D - ATE 6 PONTOS.
033700 0343-TESTA-D.
033800     IF WS-PONTUACAO-FINAL NOT > 6
033900        MOVE 'D' TO PROD-NUTRISCORE
034000        GO TO 0400-GRAVA-PRODUTO.
034100
034200* QUEM NAO SE ENCAIXOU EM NENHUMA FAIXA ANTERIOR FICA COM O
034300* GRAU E, O PIOR DA TABELA.
034400 0344-GRAU-E.
034500     MOVE 'E' TO PROD-NUTRISCORE.
034600
034700* MONTA O REGISTRO DO CADASTRO MESTRE E CONFERE DUPLICIDADE
034800* ANTES DE GRAVAR - PRODUTO JA CADASTRADO E REJEITADO (NAO
034900* HA REGRA DE ATUALIZACAO AQUI, ISSO E FUNCAO DO PRODALT).
035000 0400-GRAVA-PRODUTO.
035100     MOVE PRT-PROD-ID      TO PROD-ID.
035200     MOVE PRT-PROD-CAT-ID  TO PROD-CAT-ID.
035300     MOVE PRT-PROD-NOME    TO PROD-NOME.
035400     MOVE PRT-PROD-ID      TO WS-PROD-CHAVE-REL.
035500* A LEITURA ABAIXO E SO PARA TESTAR DUPLICIDADE - O INVALID
035600* KEY (CHAVE NAO ACHADA) E O CAMINHO "BOM" AQUI, POIS SIGNIFICA
035700* QUE A POSICAO RELATIVA AINDA ESTA LIVRE PARA O WRITE.
035800     READ PRODCAD INVALID KEY
035900        GO TO 0410-INCLUI-PRODUTO.
036000     ADD 1 TO WS-CONT-REJEITADOS
036100     DISPLAY 'PRODINCL - PRODUTO JA CADASTRADO: ' PRT-PROD-ID
036200     GO TO 0200-LE-PRODENT.
036300
036400* GRAVACAO PROPRIAMENTE DITA NA AREA RELATIVA LIVRE
036500* CORRESPONDENTE A CHAVE DO PRODUTO - O WRITE USA A MESMA
036600* WS-PROD-CHAVE-REL JA MONTADA NO PARAGRAFO ANTERIOR.
036700 0410-INCLUI-PRODUTO.
036800     WRITE REG-PRODCAD INVALID KEY
036900        ADD 1 TO WS-CONT-REJEITADOS
037000        DISPLAY 'PRODINCL - ERRO GRAVACAO PRODCAD: ' STATUS-PRD
037100        GO TO 0200-LE-PRODENT.
037200* SO CONTA COMO GRAVADO DEPOIS DO WRITE CONFIRMADO - SE CAIU
037300* NO INVALID KEY ACIMA O CONTADOR DE REJEITADOS JA SUBIU E O
037400* FLUXO NEM CHEGA NESTA LINHA.
037500     ADD 1 TO WS-CONT-GRAVADOS.
037600     GO TO 0200-LE-PRODENT.
037700
037800* FECHAMENTO DO LOTE - GRAVADOS + REJEITADOS TEM QUE BATER
037900* COM LIDOS NA CONFERENCIA DO OPERADOR.
038000 0900-FINALIZA.
038100     CLOSE PRODENT.
038200     CLOSE CATCAD.
038300     CLOSE PRODCAD.
038400     DISPLAY '------------------------------------------'.
038500     DISPLAY 'PRODINCL - FIM DA INCLUSAO DE PRODUTOS'.
038600     DISPLAY 'REGISTROS LIDOS      : ' WS-CONT-LIDOS.
038700     DISPLAY 'PRODUTOS INCLUIDOS   : ' WS-CONT-GRAVADOS.
038800     DISPLAY 'PRODUTOS REJEITADOS  : ' WS-CONT-REJEITADOS.
038900     DISPLAY '------------------------------------------'.
039000     STOP RUN.
