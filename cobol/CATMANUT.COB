000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CATMANUT-COB.
000300 AUTHOR. M TAKAHASHI.
000400 INSTALLATION. ALIMENTOS BRASIL S/A.
000500 DATE-WRITTEN. 14/10/1986.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPTO PROCESSAMENTO DE DADOS.
000800* ALIMENTOS BRASIL S/A
000900* ANALISTA       : M TAKAHASHI
001000* PROGRAMADOR(A) : M TAKAHASHI
001100* FINALIDADE : MANUTENCAO DO CADASTRO DE CATEGORIAS DE
001200*              PRODUTO (INCLUSAO/ALTERACAO/EXCLUSAO/
001300*              CONSULTA/LISTAGEM), VIA LOTE DE TRANSACOES
001400* DATA : 14/10/1986
001500*--------------------------------------------------------
001600* HISTORICO DE ALTERACOES
001700*--------------------------------------------------------
001800* VRS    DATA        RESP   CHAMADO   DESCRICAO
001900* 1.0    14/10/1986  MTK    -         IMPLANTACAO INICIAL,
002000*                           SOMENTE TRANSACOES I E E.
002100* 1.1    08/02/1989  MTK    CH-0228   INCLUIDA TRANSACAO A
002200*                           (ALTERACAO DE DESCRICAO).
002300* 1.2    15/05/1992  MTK    CH-0319   INCLUIDAS TRANSACOES C
002400*                           (CONSULTA) E L (LISTAGEM).
002500* 1.3    30/11/1995  JKO    CH-0413   LISTAGEM PASSOU A
002600*                           ACEITAR FILTRO POR PEDACO DA
002700*                           DESCRICAO (BUSCA POR SUBSTRING).
002800* 1.4    20/08/1998  FAB    CH-0476   REVISAO ANO 2000 - SEM
002900*                           CAMPOS DE ANO(02) NESTE PROGRAMA.
003000* 1.5    03/02/1999  FAB    CH-0481   TESTE DE REGRESSAO Y2K
003100*                           CONCLUIDO - ROTINA LIBERADA.
003200* 2.0    20/05/2003  ENZ    CH-0564   CADASTRO DE CATEGORIAS
003300*                           MIGRADO PARA ORGANIZACAO RELATIVA.
003400* 2.1    22/09/2009  JAM    CH-0618   RETIRADA A CHAVE UPSI-0
003500*                           DE TESTE/PRODUCAO QUE NINGUEM
003600*                           NUNCA LIGOU NO JCL - CAMPO MORTO.
003700*--------------------------------------------------------
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600* ARQUIVO UNICO DE TRANSACOES PARA AS CINCO OPERACOES DO
004700* CADASTRO DE CATEGORIAS - O CODIGO NO PRIMEIRO BYTE
004800* (TRAN-CODE) DECIDE A ROTA EM 0210-SELECIONA-TRANSACAO.
004900     SELECT CATENT  ASSIGN TO CATENT
005000                    ORGANIZATION SEQUENTIAL
005100                    FILE STATUS STATUS-ENT.
005200
005300* SAIDA DA TRANSACAO L (LISTAGEM) - SEMPRE ABERTA, MESMO
005400* QUE O LOTE NAO TRAGA NENHUMA TRANSACAO L, PARA SIMPLIFICAR
005500* O JCL DO OPERADOR (UM SO CONJUNTO DE DD FIXO POR RODADA).
005600     SELECT CATLIST ASSIGN TO CATLIST
005700                    ORGANIZATION SEQUENTIAL
005800                    FILE STATUS STATUS-LST.
005900
006000* CADASTRO MESTRE DE CATEGORIAS - ACESSO DINAMICO PORQUE
006100* ESTE PROGRAMA PRECISA TANTO DE LEITURA/GRAVACAO POR CHAVE
006200* (TRANSACOES I/A/E/C) QUANTO DE LEITURA SEQUENCIAL A PARTIR
006300* DE UM PONTO (TRANSACAO L, VIA START + READ NEXT).
006400     SELECT CATCAD  ASSIGN TO CATCAD
006500                    ORGANIZATION RELATIVE
006600                    ACCESS MODE DYNAMIC
006700                    RELATIVE KEY WS-CAT-CHAVE-REL
006800                    FILE STATUS STATUS-CAT.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200*----------------------------------------------------------
007300* ARQUIVO DE TRANSACOES DA CATEGORIA - I/A/E/C/L NO CODIGO
007400* DE TRANSACAO, CONFORME A OPERACAO DESEJADA. OS 88-LEVELS
007500* ABAIXO DE TRAN-CODE EXISTEM PARA QUE 0210-SELECIONA-
007600* TRANSACAO LEIA COMO TEXTO ("SE E INCLUSAO") EM VEZ DE
007700* COMPARAR LITERAIS 'I'/'A'/'E'/'C'/'L' ESPALHADOS PELO
007800* PROGRAMA.
007900*----------------------------------------------------------
008000 FD  CATENT
008100     LABEL RECORD STANDARD
008200     RECORD CONTAINS 65 CHARACTERS.
008300
008400 01  REG-CATENT.
008500     05  TRAN-CODE                 PIC X(01).
008600         88 TRAN-INCLUSAO          VALUE 'I'.
008700         88 TRAN-ALTERACAO         VALUE 'A'.
008800         88 TRAN-EXCLUSAO          VALUE 'E'.
008900         88 TRAN-CONSULTA          VALUE 'C'.
009000         88 TRAN-LISTAGEM          VALUE 'L'.
009100     05  TRAN-CAT-ID               PIC 9(09).
009200* NA TRANSACAO L, TRAN-CAT-DESCRICAO E REAPROVEITADO COMO O
009300* PEDACO DE TEXTO A PROCURAR (CH-0413) - NAS DEMAIS
009400* TRANSACOES ELE TRAZ A DESCRICAO DA CATEGORIA EM SI.
009500     05  TRAN-CAT-DESCRICAO        PIC X(50).
009600     05  TRAN-CAT-DESCRICAO-R REDEFINES TRAN-CAT-DESCRICAO.
009700         10 TRAN-DESC-PARTE1       PIC X(25).
009800         10 TRAN-DESC-PARTE2       PIC X(25).
009900     05  FILLER                    PIC X(05).
010000
010100*----------------------------------------------------------
010200* LISTAGEM DE CATEGORIAS - UMA LINHA POR CATEGORIA SELECIO-
010300* NADA, GERADA PELA TRANSACAO L. O LAYOUT E DELIBERADAMENTE
010400* SIMPLES (SO CODIGO + DESCRICAO) PORQUE ESTE RELATORIO VAI
010500* DIRETO PARA A IMPRESSORA DO BALCAO, SEM CABECALHO DE
010600* PAGINA NEM QUEBRA DE CONTROLE.
010700*----------------------------------------------------------
010800 FD  CATLIST
010900     LABEL RECORD STANDARD
011000     RECORD CONTAINS 80 CHARACTERS.
011100
011200 01  REG-CATLIST.
011300     05  CLI-CAT-ID                PIC 9(09).
011400     05  FILLER                    PIC X(02) VALUE SPACES.
011500     05  CLI-CAT-DESCRICAO         PIC X(50).
011600     05  FILLER                    PIC X(19).
011700
011800*----------------------------------------------------------
011900* CADASTRO MESTRE DE CATEGORIAS - ORGANIZACAO RELATIVA,
012000* CHAVE DERIVADA DO CODIGO DA CATEGORIA (WS-CAT-CHAVE-REL).
012100* A REDEFINES EM CAT-ID (CAT-ID-R) SO EXISTE PARA A ROTINA
012200* DE CONSULTA PODER EXIBIR O CODIGO NO DISPLAY SEM PRECISAR
012300* DE MOVE PARA UM CAMPO ALFANUMERICO A PARTE.
012400*----------------------------------------------------------
012500 FD  CATCAD
012600     LABEL RECORD STANDARD
012700     RECORD CONTAINS 65 CHARACTERS.
012800
012900 01  REG-CATCAD.
013000     05  CAT-ID                    PIC 9(09).
013100     05  CAT-ID-R REDEFINES CAT-ID PIC X(09).
013200     05  CAT-DESCRICAO             PIC X(50).
013300     05  CAT-DESCRICAO-R REDEFINES CAT-DESCRICAO.
013400         10 CAT-DESC-PARTE1        PIC X(25).
013500         10 CAT-DESC-PARTE2        PIC X(25).
013600     05  FILLER                    PIC X(06).
013700
013800 WORKING-STORAGE SECTION.
013900 77  STATUS-ENT            PIC X(02) VALUE SPACES.
014000 77  STATUS-LST            PIC X(02) VALUE SPACES.
014100 77  STATUS-CAT            PIC X(02) VALUE SPACES.
014200 77  WS-CAT-CHAVE-REL      PIC 9(09) COMP VALUE ZERO.
014300* WS-FIM-CATCAD CONTROLA O LACO SEQUENCIAL DA TRANSACAO L -
014400* PRECISA SER TESTADO DUAS VEZES (APOS O START E APOS CADA
014500* READ NEXT) PORQUE QUALQUER UM DOS DOIS PODE ESGOTAR O
014600* CADASTRO.
014700 77  WS-FIM-CATCAD         PIC X(01) VALUE 'N'.
014800     88 FIM-CATCAD                VALUE 'S'.
014900* WS-OCORRENCIA CONTA QUANTAS VEZES O PEDACO PROCURADO
015000* APARECE NA DESCRICAO DA CATEGORIA CORRENTE (INSPECT
015100* TALLYING) - SO INTERESSA SE E ZERO OU NAO-ZERO, MAS FICA
015200* COM 3 DIGITOS PORQUE A DESCRICAO TEM 50 POSICOES.
015300 77  WS-OCORRENCIA         PIC 9(03) COMP VALUE ZERO.
015400 77  WS-CONT-LIDOS         PIC 9(07) COMP VALUE ZERO.
015500 77  WS-CONT-INCLUIDOS     PIC 9(07) COMP VALUE ZERO.
015600 77  WS-CONT-ALTERADOS     PIC 9(07) COMP VALUE ZERO.
015700 77  WS-CONT-EXCLUIDOS     PIC 9(07) COMP VALUE ZERO.
015800 77  WS-CONT-CONSULTADOS   PIC 9(07) COMP VALUE ZERO.
015900 77  WS-CONT-LISTADOS      PIC 9(07) COMP VALUE ZERO.
016000 77  WS-CONT-REJEITADOS    PIC 9(07) COMP VALUE ZERO.
016100
016200 PROCEDURE DIVISION.
016300
016400* ABERTURA DOS TRES ARQUIVOS. CATCAD E ABERTO I-O PORQUE AS
016500* TRANSACOES I/A/E GRAVAM, REGRAVAM E EXCLUEM NO MESMO
016600* ARQUIVO QUE AS TRANSACOES C/L SOMENTE LEEM.
016700 0100-ABRE-ARQUIVOS.
016800     OPEN INPUT CATENT.
016900     IF STATUS-ENT NOT = '00'
017000        DISPLAY 'CATMANUT - ERRO AO ABRIR CATENT: ' STATUS-ENT
017100        STOP RUN.
017200
017300     OPEN OUTPUT CATLIST.
017400     IF STATUS-LST NOT = '00'
017500        CLOSE CATENT
017600        DISPLAY 'CATMANUT - ERRO AO ABRIR CATLIST: ' STATUS-LST
017700        STOP RUN.
017800
017900     OPEN I-O CATCAD.
018000     IF STATUS-CAT NOT = '00'
018100        CLOSE CATENT
018200        CLOSE CATLIST
018300        DISPLAY 'CATMANUT - ERRO AO ABRIR CATCAD: ' STATUS-CAT
018400        STOP RUN.
018500
018600* LEITURA DE CADA TRANSACAO DO LOTE DE MANUTENCAO.
018700 0200-LE-CATENT.
018800     READ CATENT
018900         AT END GO TO 0900-FINALIZA.
019000     ADD 1 TO WS-CONT-LIDOS.
019100
019200* ROTEAMENTO PELA TRANSACAO - TESTA OS 88-LEVELS NA ORDEM
019300* EM QUE AS TRANSACOES FORAM SENDO ACRESCENTADAS AO LONGO
019400* DOS ANOS (I/E DESDE 1986, A DESDE 1989, C/L DESDE 1992).
019500* QUALQUER CODIGO FORA DESSA LISTA CAI NO CONTADOR DE
019600* REJEITADAS SEM INTERROMPER O LOTE.
019700 0210-SELECIONA-TRANSACAO.
019800     IF TRAN-INCLUSAO
019900        GO TO 0300-INCLUSAO.
020000     IF TRAN-ALTERACAO
020100        GO TO 0400-ALTERACAO.
020200     IF TRAN-EXCLUSAO
020300        GO TO 0500-EXCLUSAO.
020400     IF TRAN-CONSULTA
020500        GO TO 0600-CONSULTA.
020600     IF TRAN-LISTAGEM
020700        GO TO 0700-LISTAGEM.
020800     ADD 1 TO WS-CONT-REJEITADOS.
020900     DISPLAY 'CATMANUT - CODIGO DE TRANSACAO INVALIDO: '
021000              TRAN-CODE.
021100     GO TO 0200-LE-CATENT.
021200
021300*----------------------------------------------------------
021400* TRANSACAO I - INCLUSAO. A CATEGORIA NAO PODE JA EXISTIR -
021500* SE O READ ABAIXO ACHAR O REGISTRO, A TRANSACAO E REJEITADA
021600* (NAO EXISTE "INCLUIR POR CIMA" NESTE PROGRAMA, SO A
021700* TRANSACAO A FAZ ALTERACAO).
021800*----------------------------------------------------------
021900 0300-INCLUSAO.
022000     MOVE TRAN-CAT-ID TO WS-CAT-CHAVE-REL.
022100     READ CATCAD INVALID KEY
022200        GO TO 0310-GRAVA-INCLUSAO.
022300     ADD 1 TO WS-CONT-REJEITADOS.
022400     DISPLAY 'CATMANUT - CATEGORIA JA CADASTRADA: '
022500              TRAN-CAT-ID.
022600     GO TO 0200-LE-CATENT.
022700
022800* WS-CAT-CHAVE-REL JA ESTA MONTADA DESDE O PARAGRAFO ANTERIOR -
022900* O WRITE VAI DIRETO PARA A POSICAO RELATIVA CORRESPONDENTE.
023000 0310-GRAVA-INCLUSAO.
023100     MOVE TRAN-CAT-ID        TO CAT-ID.
023200     MOVE TRAN-CAT-DESCRICAO TO CAT-DESCRICAO.
023300     WRITE REG-CATCAD INVALID KEY
023400        ADD 1 TO WS-CONT-REJEITADOS
023500        DISPLAY 'CATMANUT - ERRO GRAVACAO CATCAD: ' STATUS-CAT
023600        GO TO 0200-LE-CATENT.
023700     ADD 1 TO WS-CONT-INCLUIDOS.
023800     GO TO 0200-LE-CATENT.
023900
024000*----------------------------------------------------------
024100* TRANSACAO A - ALTERACAO. A CATEGORIA JA DEVE EXISTIR - SO
024200* A DESCRICAO PODE MUDAR, O CODIGO (CHAVE DO RELATIVO)
024300* NUNCA E REGRAVADO.
024400*----------------------------------------------------------
024500 0400-ALTERACAO.
024600     MOVE TRAN-CAT-ID TO WS-CAT-CHAVE-REL.
024700     READ CATCAD INVALID KEY
024800        ADD 1 TO WS-CONT-REJEITADOS
024900        DISPLAY 'CATMANUT - CATEGORIA INEXISTENTE: '
025000                 TRAN-CAT-ID
025100        GO TO 0200-LE-CATENT.
025200     MOVE TRAN-CAT-DESCRICAO TO CAT-DESCRICAO.
025300     REWRITE REG-CATCAD INVALID KEY
025400        ADD 1 TO WS-CONT-REJEITADOS
025500        DISPLAY 'CATMANUT - ERRO NA REGRAVACAO: ' STATUS-CAT
025600        GO TO 0200-LE-CATENT.
025700     ADD 1 TO WS-CONT-ALTERADOS.
025800     GO TO 0200-LE-CATENT.
025900
026000*----------------------------------------------------------
026100* TRANSACAO E - EXCLUSAO. A CATEGORIA JA DEVE EXISTIR. NAO
026200* HA VERIFICACAO AQUI DE SE ALGUM PRODUTO AINDA APONTA PARA
026300* ESTA CATEGORIA (ISSO FICA A CARGO DO OPERADOR QUE RODA O
026400* LOTE, CONFORME O ESCOPO DESTE SISTEMA).
026500*----------------------------------------------------------
026600 0500-EXCLUSAO.
026700     MOVE TRAN-CAT-ID TO WS-CAT-CHAVE-REL.
026800     READ CATCAD INVALID KEY
026900        ADD 1 TO WS-CONT-REJEITADOS
027000        DISPLAY 'CATMANUT - CATEGORIA INEXISTENTE: '
027100                 TRAN-CAT-ID
027200        GO TO 0200-LE-CATENT.
027300     DELETE CATCAD INVALID KEY
027400        ADD 1 TO WS-CONT-REJEITADOS
027500        DISPLAY 'CATMANUT - ERRO NA EXCLUSAO: ' STATUS-CAT
027600        GO TO 0200-LE-CATENT.
027700     ADD 1 TO WS-CONT-EXCLUIDOS.
027800     GO TO 0200-LE-CATENT.
027900
028000*----------------------------------------------------------
028100* TRANSACAO C - CONSULTA POR CODIGO. SO REPORTA SE ACHOU
028200* OU NAO; ESTE PROGRAMA NAO TEM TELA DE CONSULTA, SO O
028300* DISPLAY DO CONSOLE MESMO (USO INTERNO DO OPERADOR).
028400*----------------------------------------------------------
028500 0600-CONSULTA.
028600     MOVE TRAN-CAT-ID TO WS-CAT-CHAVE-REL.
028700     READ CATCAD INVALID KEY
028800        DISPLAY 'CATMANUT - CATEGORIA NAO ENCONTRADA: '
028900                 TRAN-CAT-ID
029000        GO TO 0200-LE-CATENT.
029100     ADD 1 TO WS-CONT-CONSULTADOS.
029200     DISPLAY 'CATMANUT - CATEGORIA ' CAT-ID ' - ' CAT-DESCRICAO.
029300     GO TO 0200-LE-CATENT.
029400
029500*----------------------------------------------------------
029600* TRANSACAO L - LISTAGEM. SE TRAN-CAT-DESCRICAO VIER EM
029700* BRANCO, LISTA TODO O CADASTRO; SENAO, SO AS CATEGORIAS
029800* CUJA DESCRICAO CONTIVER O PEDACO INFORMADO (CH-0413, 1995
029900* - PEDIDO DA NUTRICIONISTA PARA ACHAR RAPIDO TODAS AS
030000* CATEGORIAS DE "LATICINIO" SEM PRECISAR SABER O CODIGO).
030100* O START POSICIONA NO INICIO DO CADASTRO (CHAVE 1) E DAI
030200* EM DIANTE E TUDO LEITURA SEQUENCIAL (READ NEXT), NUNCA
030300* ACESSO DIRETO - A ORGANIZACAO RELATIVA PERMITE AS DUAS
030400* FORMAS DE ACESSO NO MESMO ARQUIVO.
030500*----------------------------------------------------------
030600 0700-LISTAGEM.
030700     MOVE 1 TO WS-CAT-CHAVE-REL.
030800     MOVE 'N' TO WS-FIM-CATCAD.
030900     START CATCAD KEY NOT LESS THAN WS-CAT-CHAVE-REL
031000         INVALID KEY MOVE 'S' TO WS-FIM-CATCAD.
031100     IF FIM-CATCAD
031200        GO TO 0200-LE-CATENT.
031300
031400* PERCORRE O CADASTRO ATE O FIM, GRAVANDO NO CATLIST SO AS
031500* CATEGORIAS QUE PASSAM NO FILTRO (OU TODAS, SE O FILTRO
031600* ESTIVER EM BRANCO).
031700 0710-LE-CATCAD-SEQ.
031800     READ CATCAD NEXT RECORD
031900         AT END MOVE 'S' TO WS-FIM-CATCAD.
032000     IF FIM-CATCAD
032100        GO TO 0200-LE-CATENT.
032200     IF TRAN-CAT-DESCRICAO = SPACES
032300        GO TO 0720-GRAVA-LISTA.
032400* O INSPECT TALLYING ABAIXO CONTA QUANTAS VEZES O PEDACO DE
032500* TEXTO DA TRANSACAO APARECE DENTRO DA DESCRICAO DA
032600* CATEGORIA CORRENTE - QUALQUER VALOR MAIOR QUE ZERO JA
032700* QUALIFICA A CATEGORIA PARA A LISTAGEM.
032800     MOVE ZERO TO WS-OCORRENCIA.
032900     INSPECT CAT-DESCRICAO TALLYING WS-OCORRENCIA
033000             FOR ALL TRAN-CAT-DESCRICAO.
033100     IF WS-OCORRENCIA = ZERO
033200        GO TO 0710-LE-CATCAD-SEQ.
033300
033400* GRAVACAO DA LINHA NO CATLIST - AS DUAS FAIXAS DE FILLER DO
033500* REG-CATLIST (ANTES E DEPOIS DA DESCRICAO) SO EXISTEM PARA
033600* DAR ESPACAMENTO VISUAL NA IMPRESSORA DE BALCAO, SEM
033700* NENHUM SIGNIFICADO DE NEGOCIO.
033800 0720-GRAVA-LISTA.
033900     MOVE CAT-ID         TO CLI-CAT-ID.
034000     MOVE CAT-DESCRICAO  TO CLI-CAT-DESCRICAO.
034100     WRITE REG-CATLIST.
034200     ADD 1 TO WS-CONT-LISTADOS.
034300     GO TO 0710-LE-CATCAD-SEQ.
034400
034500* FECHAMENTO DO LOTE - OS SEIS CONTADORES SAO O RELATORIO DE
034600* CONTROLE QUE O OPERADOR CONFERE CONTRA A CAPA DO LOTE DE
034700* TRANSACOES ANTES DE LIBERAR O PROXIMO PASSO DO JOB.
034800 0900-FINALIZA.
034900     CLOSE CATENT.
035000     CLOSE CATLIST.
035100     CLOSE CATCAD.
035200     DISPLAY '------------------------------------------'.
035300     DISPLAY 'CATMANUT - FIM DA MANUTENCAO DE CATEGORIAS'.
035400     DISPLAY 'REGISTROS LIDOS      : ' WS-CONT-LIDOS.
035500     DISPLAY 'CATEGORIAS INCLUIDAS : ' WS-CONT-INCLUIDOS.
035600     DISPLAY 'CATEGORIAS ALTERADAS : ' WS-CONT-ALTERADOS.
035700     DISPLAY 'CATEGORIAS EXCLUIDAS : ' WS-CONT-EXCLUIDOS.
035800     DISPLAY 'CATEGORIAS CONSULT.  : ' WS-CONT-CONSULTADOS.
035900     DISPLAY 'LINHAS LISTADAS      : ' WS-CONT-LISTADOS.
036000     DISPLAY 'TRANSACOES REJEITADAS: ' WS-CONT-REJEITADOS.
036100     DISPLAY '------------------------------------------'.
036200     STOP RUN.
