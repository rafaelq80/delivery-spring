000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRODEXCL-COB.
000300 AUTHOR. R PEREIRA.
000400 INSTALLATION. ALIMENTOS BRASIL S/A.
000500 DATE-WRITTEN. 09/06/1986.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPTO PROCESSAMENTO DE DADOS.
000800* ALIMENTOS BRASIL S/A
000900* ANALISTA       : R PEREIRA
001000* PROGRAMADOR(A) : R PEREIRA
001100* FINALIDADE : EXCLUSAO EM LOTE DE PRODUTOS DO CADASTRO
001200* DATA : 09/06/1986
001300*--------------------------------------------------------
001400* HISTORICO DE ALTERACOES
001500*--------------------------------------------------------
001600* VRS    DATA        RESP   CHAMADO   DESCRICAO
001700* 1.0    09/06/1986  RPE    -         IMPLANTACAO INICIAL.
001800* 1.1    19/07/1990  MTK    CH-0279   PRODUTO INEXISTENTE
001900*                           PASSOU A SER SOMENTE CONTADO
002000*                           COMO NAO-LOCALIZADO, SEM ABORTAR
002100*                           O PROCESSAMENTO DO LOTE.
002200* 1.2    20/08/1998  FAB    CH-0475   REVISAO ANO 2000 - SEM
002300*                           CAMPOS DE ANO(02) NESTE PROGRAMA.
002400* 1.3    03/02/1999  FAB    CH-0481   TESTE DE REGRESSAO Y2K
002500*                           CONCLUIDO - ROTINA LIBERADA.
002600* 2.0    20/05/2003  ENZ    CH-0563   CADASTRO DE PRODUTOS
002700*                           MIGRADO PARA ORGANIZACAO RELATIVA.
002800* 2.1    22/09/2009  JAM    CH-0618   RETIRADA A CHAVE UPSI-0
002900*                           DE TESTE/PRODUCAO QUE NINGUEM
003000*                           NUNCA LIGOU NO JCL - CAMPO MORTO.
003100*--------------------------------------------------------
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000* ARQUIVO DE TRANSACOES, GERADO PELO TERMINAL DE BALCAO
004100* QUANDO O OPERADOR PEDE A BAIXA DE UM PRODUTO DO CATALOGO.
004200     SELECT PRODENT ASSIGN TO PRODENT
004300                    ORGANIZATION SEQUENTIAL
004400                    FILE STATUS STATUS-ENT.
004500
004600* CADASTRO MESTRE - RELATIVO, ABERTO I-O PORQUE O PROGRAMA
004700* PRECISA LER PARA CONFIRMAR QUE O PRODUTO EXISTE E DEPOIS
004800* APAGAR O MESMO REGISTRO (DELETE EXIGE LEITURA PRIA NA
004900* ORGANIZACAO RELATIVA).
005000     SELECT PRODCAD ASSIGN TO PRODCAD
005100                    ORGANIZATION RELATIVE
005200                    ACCESS MODE DYNAMIC
005300                    RELATIVE KEY WS-PROD-CHAVE-REL
005400                    FILE STATUS STATUS-PRD.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800*----------------------------------------------------------
005900* ARQUIVO DE TRANSACOES DE EXCLUSAO DE PRODUTO - TRAZ
006000* SOMENTE O CODIGO DO PRODUTO A EXCLUIR. A REDEFINES EM
006100* ALFANUMERICO (PRT-PROD-ID-R) EXISTE PORQUE O TESTE DE
006200* "TRANSACAO EM BRANCO" EM 0205-VALIDA-TRANSACAO PRECISA
006300* COMPARAR CONTRA SPACES, E ISSO NAO FUNCIONA NUM CAMPO
006400* PIC 9 PURO.
006500*----------------------------------------------------------
006600 FD  PRODENT
006700     LABEL RECORD STANDARD
006800     RECORD CONTAINS 10 CHARACTERS.
006900
007000 01  REG-PRODENT.
007100     05  PRT-PROD-ID               PIC 9(09).
007200     05  PRT-PROD-ID-R REDEFINES PRT-PROD-ID
007300                                   PIC X(09).
007400     05  FILLER                    PIC X(01).
007500
007600*----------------------------------------------------------
007700* CADASTRO MESTRE DE PRODUTOS - ORGANIZACAO RELATIVA, CHAVE
007800* DE ACESSO DERIVADA DO CODIGO DO PRODUTO (WS-PROD-CHAVE-REL).
007900* O LAYOUT E O MESMO USADO POR PRODINCL/PRODALT; SO O CODIGO
008000* DO PRODUTO E REALMENTE NECESSARIO PARA A EXCLUSAO, MAS O
008100* REGISTRO PRECISA SER LIDO POR INTEIRO PARA O DELETE FUNCIONAR.
008200*----------------------------------------------------------
008300 FD  PRODCAD
008400     LABEL RECORD STANDARD
008500     RECORD CONTAINS 125 CHARACTERS.
008600
008700 01  REG-PRODCAD.
008800     05  PROD-CHAVE-PROD.
008900         10 PROD-ID                PIC 9(09).
009000         10 PROD-CAT-ID             PIC 9(09).
009100     05  PROD-CHAVE-PROD-R REDEFINES PROD-CHAVE-PROD
009200                                    PIC 9(18).
009300     05  PROD-NOME                 PIC X(100).
009400     05  PROD-NOME-R REDEFINES PROD-NOME.
009500         10 PROD-NOME-PARTE1       PIC X(50).
009600         10 PROD-NOME-PARTE2       PIC X(50).
009700     05  PROD-NUTRISCORE           PIC X(01).
009800         88 PROD-GRAU-VALIDO       VALUE 'A' 'B' 'C' 'D' 'E'.
009900     05  FILLER                    PIC X(06).
010000
010100 WORKING-STORAGE SECTION.
010200* STATUS DE ARQUIVO - SO CONSULTADOS NAS MENSAGENS DE ERRO,
010300* NAO CONTROLAM NENHUM DESVIO DE FLUXO NESTE PROGRAMA.
010400 77  STATUS-ENT            PIC X(02) VALUE SPACES.
010500 77  STATUS-PRD            PIC X(02) VALUE SPACES.
010600* CHAVE DE ACESSO RELATIVO AO CADASTRO MESTRE - PRECISA SER
010700* COMP PORQUE E REFERENCIADA NA CLAUSULA RELATIVE KEY DO
010800* SELECT PRODCAD.
010900 77  WS-PROD-CHAVE-REL     PIC 9(09) COMP VALUE ZERO.
011000* CONTADORES DO RELATORIO FINAL - EXCLUIDOS MAIS AUSENTES
011100* TEM QUE FECHAR COM LIDOS.
011200 77  WS-CONT-LIDOS         PIC 9(07) COMP VALUE ZERO.
011300 77  WS-CONT-EXCLUIDOS     PIC 9(07) COMP VALUE ZERO.
011400 77  WS-CONT-AUSENTES      PIC 9(07) COMP VALUE ZERO.
011500 PROCEDURE DIVISION.
011600
011700* ABERTURA DOS ARQUIVOS DO LOTE DE BAIXA. O CADASTRO E
011800* ABERTO I-O (NAO SO INPUT) PORQUE O DELETE DE 0220 PRECISA
011900* ESCREVER NO ARQUIVO, NAO SO LER.
012000 0100-ABRE-ARQUIVOS.
012100     OPEN INPUT PRODENT.
012200     IF STATUS-ENT NOT = '00'
012300        DISPLAY 'PRODEXCL - ERRO AO ABRIR PRODENT: ' STATUS-ENT
012400        STOP RUN.
012500
012600     OPEN I-O PRODCAD.
012700     IF STATUS-PRD NOT = '00'
012800        CLOSE PRODENT
012900        DISPLAY 'PRODEXCL - ERRO AO ABRIR PRODCAD: ' STATUS-PRD
013000        STOP RUN.
013100
013200* LEITURA DE CADA TRANSACAO DE BAIXA. O RETORNO AQUI VEM DE
013300* TRES LUGARES DIFERENTES (TRANSACAO VAZIA, PRODUTO NAO
013400* ENCONTRADO E EXCLUSAO COM SUCESSO) - TODOS OS CAMINHOS DO
013500* PROGRAMA SE FECHAM NESTE PONTO.
013600 0200-LE-PRODENT.
013700     READ PRODENT
013800         AT END GO TO 0900-FINALIZA.
013900     ADD 1 TO WS-CONT-LIDOS.
014000
014100* TRANSACAO SEM CODIGO DE PRODUTO (CARTAO PERFURADO EM
014200* BRANCO OU REGISTRO DE FITA CORROMPIDO) E DESCARTADA AQUI
014300* MESMO, ANTES DE IR NO CADASTRO - NAO TEM O QUE EXCLUIR.
014400 0205-VALIDA-TRANSACAO.
014500     IF PRT-PROD-ID-R = SPACES OR PRT-PROD-ID = ZERO
014600        ADD 1 TO WS-CONT-AUSENTES
014700        DISPLAY 'PRODEXCL - TRANSACAO SEM CODIGO DE PRODUTO'
014800        GO TO 0200-LE-PRODENT.
014900
015000* LOCALIZA O PRODUTO NO CADASTRO PELA CHAVE RELATIVA ANTES
015100* DE TENTAR A EXCLUSAO - SE NAO FOR ENCONTRADO AQUI, O
015200* DELETE NEM CHEGA A SER TENTADO (EVITA GERAR MENSAGEM
015300* DUPLICADA DE "NAO ENCONTRADO").
015400 0210-LOCALIZA-PRODUTO.
015500     MOVE PRT-PROD-ID TO WS-PROD-CHAVE-REL.
015600     READ PRODCAD INVALID KEY
015700        GO TO 0300-REPORTA-AUSENTE.
015800
015900* EXCLUSAO FISICA DO REGISTRO (DELETE, NAO UM FLAG DE
016000* INATIVO) - O CATALOGO NAO GUARDA HISTORICO DE PRODUTOS
016100* RETIRADOS DE LINHA, SO O LOTE NOTURNO DE AUDITORIA
016200* (FORA DESTE PROGRAMA) REGISTRA O QUE FOI BAIXADO.
016300 0220-ELIMINA-PRODUTO.
016400     DELETE PRODCAD INVALID KEY
016500        GO TO 0300-REPORTA-AUSENTE.
016600* O DELETE SO PODE FALHAR AQUI SE O REGISTRO TIVER SUMIDO
016700* ENTRE A LEITURA DE 0210 E ESTE PONTO - NA PRATICA NAO
016800* ACONTECE NUM PROGRAMA BATCH DE UM SO PASSO, MAS O INVALID
016900* KEY FICA PELO MESMO MOTIVO QUE EM TODO O RESTO DO SISTEMA.
017000     ADD 1 TO WS-CONT-EXCLUIDOS.
017100     GO TO 0200-LE-PRODENT.
017200
017300* PRODUTO INEXISTENTE NO CADASTRO (CH-0279, 1990): SO CONTA
017400* COMO AUSENTE E SEGUE O LOTE - ANTES DESSA ALTERACAO O
017500* PROGRAMA ABORTAVA O JOB INTEIRO POR UMA UNICA TRANSACAO
017600* RUIM, O QUE ERA PIOR PARA A OPERACAO NOTURNA.
017700 0300-REPORTA-AUSENTE.
017800     ADD 1 TO WS-CONT-AUSENTES.
017900     DISPLAY 'PRODEXCL - PRODUTO NAO ENCONTRADO: ' PRT-PROD-ID.
018000     GO TO 0200-LE-PRODENT.
018100
018200* FECHAMENTO DO LOTE - OS TRES CONTADORES TEM QUE BATER COM
018300* O TOTAL DE LIDOS (EXCLUIDOS + AUSENTES = LIDOS), CONFERIDO
018400* PELO OPERADOR NO FIM DO TURNO.
018500 0900-FINALIZA.
018600     CLOSE PRODENT.
018700     CLOSE PRODCAD.
018800     DISPLAY '------------------------------------------'.
018900     DISPLAY 'PRODEXCL - FIM DA EXCLUSAO DE PRODUTOS'.
019000     DISPLAY 'REGISTROS LIDOS      : ' WS-CONT-LIDOS.
019100     DISPLAY 'PRODUTOS EXCLUIDOS   : ' WS-CONT-EXCLUIDOS.
019200     DISPLAY 'PRODUTOS AUSENTES    : ' WS-CONT-AUSENTES.
019300     DISPLAY '------------------------------------------'.
019400     STOP RUN.
