000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NUTRCLAS-COB.
000300 AUTHOR. R PEREIRA.
000400 INSTALLATION. ALIMENTOS BRASIL S/A.
000500 DATE-WRITTEN. 03/04/1986.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPTO PROCESSAMENTO DE DADOS.
000800* ALIMENTOS BRASIL S/A
000900* ANALISTA       : R PEREIRA
001000* PROGRAMADOR(A) : R PEREIRA
001100* FINALIDADE : CLASSIFICACAO NUTRICIONAL (NUTRISCORE) DOS
001200*              PRODUTOS DO CATALOGO, LOTE NOTURNO
001300* DATA : 03/04/1986
001400*--------------------------------------------------------
001500* HISTORICO DE ALTERACOES
001600*--------------------------------------------------------
001700* VRS    DATA        RESP   CHAMADO   DESCRICAO
001800* 1.0    03/04/1986  RPE    -         IMPLANTACAO INICIAL.
001900*                           CALCULO DE PONTOS POR FAIXA
002000*                           DE TABELA (ENERGIA,ACUCAR,
002100*                           GORDURA,SODIO).
002200* 1.1    17/09/1987  RPE    CH-0114   AJUSTE CASAS DECIMAIS
002300*                           DOS CAMPOS DE ENTRADA PARA
002400*                           9(05)V9(02) COMP-3.
002500* 1.2    22/02/1989  MTK    CH-0231   INCLUIDO CAMPO DE
002600*                           FIBRAS ALIMENTARES NO CALCULO
002700*                           DOS PONTOS POSITIVOS.
002800* 1.3    05/06/1991  MTK    CH-0305   REVISAO DAS FAIXAS DE
002900*                           CLASSIFICACAO A-E CONFORME
003000*                           NOVA TABELA DA NUTRICIONISTA.
003100* 1.4    11/01/1994  JKO    CH-0388   TRUNCAMENTO DA DIVISAO
003200*                           PASSOU A SER EXIGIDO EXPLICITA-
003300*                           MENTE (SEM ROUNDED) - AUDITORIA.
003400* 1.5    09/11/1995  JKO    CH-0412   CONTADOR DE REGISTROS
003500*                           LIDOS E GRAVADOS NO RELATORIO
003600*                           DE FIM DE LOTE.
003700* 1.6    14/08/1998  FAB    CH-0477   REVISAO GERAL PARA O
003800*                           ANO 2000 - NENHUM CAMPO DE
003900*                           ANO(02) NESTE PROGRAMA, SEM
004000*                           IMPACTO Y2K.
004100* 1.7    03/02/1999  FAB    CH-0481   TESTE DE REGRESSAO Y2K
004200*                           CONCLUIDO - ROTINA LIBERADA.
004300* 2.0    20/05/2003  ENZ    CH-0560   REESCRITO O LAYOUT DE
004400*                           ENTRADA PARA RECEBER OS 7 DADOS
004500*                           NUTRICIONAIS EM UM SO REGISTRO.
004600* 2.1    14/03/2006  JAM    CH-0602   INCLUIDO PERCENTUAL DE
004700*                           FRUTAS/LEGUMES/OLEAGINOSAS NO
004800*                           CALCULO DOS PONTOS POSITIVOS.
004900* 2.2    22/09/2009  JAM    CH-0618   RETIRADA A CHAVE UPSI-0
005000*                           DE TESTE/PRODUCAO QUE NINGUEM
005100*                           NUNCA LIGOU NO JCL - CAMPO MORTO.
005200*--------------------------------------------------------
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100* ARQUIVO GERADO PELO LOTE DE CAPTURA DA ETIQUETA (FORA
006200* DESTE PROGRAMA) - UM REGISTRO POR PRODUTO A CLASSIFICAR.
006300     SELECT NUTRENT ASSIGN TO NUTRENT
006400                    ORGANIZATION SEQUENTIAL
006500                    FILE STATUS STATUS-ENT.
006600
006700* SAIDA DO LOTE - MESMOS 7 CAMPOS DE ENTRADA, ECOADOS, MAIS
006800* A LETRA DA CLASSIFICACAO. CONSUMIDA PELO LOTE QUE GRAVA A
006900* LETRA NO CADASTRO MESTRE (VER PRODINCL/PRODALT, QUE FAZEM
007000* O MESMO CALCULO NA HORA DA INCLUSAO/ALTERACAO SEM PASSAR
007100* POR AQUI).
007200     SELECT NUTRSAI ASSIGN TO NUTRSAI
007300                    ORGANIZATION SEQUENTIAL
007400                    FILE STATUS STATUS-SAI.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800*----------------------------------------------------------
007900* ARQUIVO DE ENTRADA - UM REGISTRO DE DADOS NUTRICIONAIS
008000* POR PRODUTO, GERADO PELO LOTE DE CAPTURA DA ETIQUETA.
008100* OS 4 CAMPOS "NEGATIVOS" (ENERGIA/ACUCAR/GORDURA/SODIO) E
008200* OS 2 "POSITIVOS" (PROTEINA/FIBRA) FICAM AGRUPADOS PARA
008300* QUE 0300-CALCULA-PONTUACAO POSSA SOMA-LOS EM LACO, VIA
008400* A VISAO REDEFINIDA COMO TABELA (NUT-NEG-TAB/NUT-POS-TAB),
008500* EM VEZ DE 6 SOMAS ESCRITAS NA MAO.
008600*----------------------------------------------------------
008700 FD  NUTRENT
008800     LABEL RECORD STANDARD
008900     RECORD CONTAINS 33 CHARACTERS.
009000
009100 01  REG-NUTRENT.
009200     05  NUT-GRUPO-NEG.
009300         10 NUT-VALOR-ENERGETICO   PIC 9(5)V9(2) COMP-3.
009400         10 NUT-ACUCARES-TOTAIS    PIC 9(5)V9(2) COMP-3.
009500         10 NUT-GORDURAS-SATURADAS PIC 9(5)V9(2) COMP-3.
009600         10 NUT-SODIO              PIC 9(5)V9(2) COMP-3.
009700     05  NUT-GRUPO-NEG-R REDEFINES NUT-GRUPO-NEG.
009800         10 NUT-NEG-TAB            PIC 9(5)V9(2) COMP-3
009900                                    OCCURS 4 TIMES.
010000     05  NUT-GRUPO-POS.
010100         10 NUT-PROTEINAS          PIC 9(5)V9(2) COMP-3.
010200         10 NUT-FIBRAS-ALIMENTARES PIC 9(5)V9(2) COMP-3.
010300     05  NUT-GRUPO-POS-R REDEFINES NUT-GRUPO-POS.
010400         10 NUT-POS-TAB            PIC 9(5)V9(2) COMP-3
010500                                    OCCURS 2 TIMES.
010600* PCT-FRUTAS-LEGUMES FICA DE FORA DOS GRUPOS ACIMA PORQUE E
010700* O UNICO CAMPO COM 3 CASAS INTEIRAS (9(3) EM VEZ DE 9(5)) -
010800* NAO DA PARA ENTRAR NA MESMA TABELA SEM MUDAR O TAMANHO DO
010900* ELEMENTO, POR ISSO E SOMADO A PARTE EM 0330-FECHA-SOMA.
011000     05  NUT-PCT-FRUTAS-LEGUMES    PIC 9(3)V9(2) COMP-3.
011100     05  FILLER                    PIC X(06).
011200
011300*----------------------------------------------------------
011400* ARQUIVO DE SAIDA - DADOS DE ENTRADA ECOADOS MAIS A
011500* CLASSIFICACAO NUTRISCORE CALCULADA (A A E). O LAYOUT E
011600* DELIBERADAMENTE IGUAL AO DE ENTRADA MAIS 1 BYTE, PARA
011700* FACILITAR A CONFERENCIA VISUAL NO DUMP DE AUDITORIA.
011800*----------------------------------------------------------
011900 FD  NUTRSAI
012000     LABEL RECORD STANDARD
012100     RECORD CONTAINS 33 CHARACTERS.
012200
012300 01  REG-NUTRSAI.
012400     05  RES-DADOS.
012500         10 RES-VALOR-ENERGETICO   PIC 9(5)V9(2) COMP-3.
012600         10 RES-ACUCARES-TOTAIS    PIC 9(5)V9(2) COMP-3.
012700         10 RES-GORDURAS-SATURADAS PIC 9(5)V9(2) COMP-3.
012800         10 RES-SODIO              PIC 9(5)V9(2) COMP-3.
012900         10 RES-PROTEINAS          PIC 9(5)V9(2) COMP-3.
013000         10 RES-FIBRAS-ALIMENTARES PIC 9(5)V9(2) COMP-3.
013100         10 RES-PCT-FRUTAS-LEGUMES PIC 9(3)V9(2) COMP-3.
013200     05  RES-CLASSIFICACAO         PIC X(01).
013300         88 RES-GRAU-VALIDO        VALUE 'A' 'B' 'C' 'D' 'E'.
013400     05  FILLER                    PIC X(05).
013500
013600 WORKING-STORAGE SECTION.
013700 77  STATUS-ENT            PIC X(02) VALUE SPACES.
013800 77  STATUS-SAI            PIC X(02) VALUE SPACES.
013900* WS-SUBSCRITO PERCORRE AS DUAS TABELAS DE NUTRIENTES; E
014000* REAPROVEITADO NOS DOIS LACOS (NEGATIVOS E POSITIVOS), UM
014100* DE CADA VEZ, NUNCA OS DOIS AO MESMO TEMPO.
014200 77  WS-SUBSCRITO          PIC 9(01) COMP VALUE ZERO.
014300 77  WS-CONT-LIDOS         PIC 9(07) COMP VALUE ZERO.
014400 77  WS-CONT-GRAVADOS      PIC 9(07) COMP VALUE ZERO.
014500*----------------------------------------------------------
014600* AREA DE CALCULO DA PONTUACAO - TRUNCAMENTO EXIGIDO PELA
014700* AUDITORIA (VER CHAMADO CH-0388), NUNCA USAR ROUNDED AQUI.
014800* OS CAMPOS DE SOMA SAO COM SINAL (S9) PORQUE A SOMA EM SI
014900* NUNCA FICA NEGATIVA, MAS WS-PONTUACAO-FINAL (NEGATIVOS
015000* MENOS POSITIVOS) PODE DAR NUMERO NEGATIVO SEM PROBLEMA -
015100* TODAS AS FAIXAS DE CORTE (0,2,4,6) CONTINUAM VALENDO.
015200*----------------------------------------------------------
015300 01  WS-AREA-CALCULO.
015400     05  WS-SOMA-NEGATIVOS    PIC S9(7)V9(2) COMP-3 VALUE ZERO.
015500     05  WS-SOMA-POSITIVOS    PIC S9(7)V9(2) COMP-3 VALUE ZERO.
015600     05  WS-PONTOS-NEGATIVOS  PIC S9(4)      COMP   VALUE ZERO.
015700     05  WS-PONTOS-POSITIVOS  PIC S9(4)      COMP   VALUE ZERO.
015800     05  WS-PONTUACAO-FINAL   PIC S9(5)      COMP   VALUE ZERO.
015900     05  FILLER               PIC X(01).
016000* VISAO EM TABELA DA MESMA AREA, USADA SO PARA O DUMP DE
016100* CONFERENCIA QUANDO A AUDITORIA PEDE (CH-0388) - NAO E
016200* REFERENCIADA NO FLUXO NORMAL DO PROGRAMA.
016300 01  WS-AREA-CALCULO-R REDEFINES WS-AREA-CALCULO.
016400     05  FILLER               PIC X(06).
016500     05  WS-PONTOS-TAB        PIC S9(4) COMP OCCURS 2 TIMES.
016600     05  FILLER               PIC X(05).
016700
016800 PROCEDURE DIVISION.
016900
017000*----------------------------------------------------------
017100* ABERTURA DOS DOIS ARQUIVOS DO LOTE. SE QUALQUER UM FALHAR
017200* NA ABERTURA O JOB PARA NA HORA - NAO HA COMO CLASSIFICAR
017300* SEM ENTRADA NEM COMO GRAVAR SEM SAIDA.
017400*----------------------------------------------------------
017500 0100-ABRE-ARQUIVOS.
017600     OPEN INPUT NUTRENT.
017700     IF STATUS-ENT NOT = '00'
017800        DISPLAY 'NUTRCLAS - ERRO AO ABRIR NUTRENT: ' STATUS-ENT
017900        STOP RUN.
018000
018100     OPEN OUTPUT NUTRSAI.
018200     IF STATUS-SAI NOT = '00'
018300        CLOSE NUTRENT
018400        DISPLAY 'NUTRCLAS - ERRO AO ABRIR NUTRSAI: ' STATUS-SAI
018500        STOP RUN.
018600
018700* LEITURA PRINCIPAL DO LOTE - UM REGISTRO POR PASSAGEM. O
018800* RETORNO AQUI (GO TO) FICA SEMPRE NO FIM DE 0500-GRAVA-
018900* SAIDA, DEPOIS QUE O RESULTADO DA RODADA ANTERIOR JA FOI
019000* GRAVADO.
019100 0200-LE-NUTRENT.
019200     READ NUTRENT
019300         AT END GO TO 0900-FINALIZA.
019400     ADD 1 TO WS-CONT-LIDOS.
019500
019600 0300-CALCULA-PONTUACAO SECTION.
019700*----------------------------------------------------------
019800* PONTOS-NEGATIVOS = PARTE INTEIRA( (ENERGIA+ACUCAR+
019900*    GORDURA SATURADA+SODIO) / 100 )
020000* PONTOS-POSITIVOS = PARTE INTEIRA( (PROTEINA+FIBRA+
020100*    PCT-FRUTAS-LEGUMES) / 10 )
020200* PONTUACAO-FINAL  = PONTOS-NEGATIVOS - PONTOS-POSITIVOS
020300* O COMPUTE ABAIXO RECEBE O RESULTADO EM CAMPO INTEIRO SEM
020400* A CLAUSULA ROUNDED, OU SEJA, TRUNCA EM DIRECAO A ZERO -
020500* NAO ALTERAR (VER CHAMADO CH-0388). UM 199/100, POR
020600* EXEMPLO, TEM QUE DAR 1 PONTO E NAO 2 - SE ALGUEM PASSAR
020700* ROUNDED AQUI A FAIXA DE CORTE MUDA E A AUDITORIA REPROVA
020800* O LOTE DE NOVO, COMO JA ACONTECEU EM 1994.
020900*----------------------------------------------------------
021000 0300-ZERA-SOMAS.
021100     MOVE ZERO TO WS-SOMA-NEGATIVOS.
021200     MOVE ZERO TO WS-SOMA-POSITIVOS.
021300     MOVE 1 TO WS-SUBSCRITO.
021400
021500* SOMA OS 4 NUTRIENTES "RUINS" (ENERGIA/ACUCAR/GORDURA/
021600* SODIO) PERCORRENDO A TABELA NUT-NEG-TAB EM VEZ DE 4
021700* INSTRUCOES ADD SEPARADAS - SE A NUTRICIONISTA UM DIA
021800* MANDAR INCLUIR UM QUINTO NUTRIENTE NEGATIVO, SO MUDA O
021900* OCCURS E O LIMITE DO TESTE ABAIXO.
022000 0310-SOMA-NEGATIVOS.
022100     IF WS-SUBSCRITO > 4
022200        GO TO 0320-SOMA-POSITIVOS.
022300     ADD NUT-NEG-TAB (WS-SUBSCRITO) TO WS-SOMA-NEGATIVOS.
022400     ADD 1 TO WS-SUBSCRITO.
022500     GO TO 0310-SOMA-NEGATIVOS.
022600
022700* MESMA IDEIA PARA OS 2 NUTRIENTES "BONS" (PROTEINA/FIBRA).
022800 0320-SOMA-POSITIVOS.
022900     MOVE 1 TO WS-SUBSCRITO.
023000
023100 0321-SOMA-POSITIVOS-LACO.
023200     IF WS-SUBSCRITO > 2
023300        GO TO 0330-FECHA-SOMA.
023400     ADD NUT-POS-TAB (WS-SUBSCRITO) TO WS-SOMA-POSITIVOS.
023500     ADD 1 TO WS-SUBSCRITO.
023600     GO TO 0321-SOMA-POSITIVOS-LACO.
023700
023800* PCT-FRUTAS-LEGUMES ENTRA AQUI PORQUE FICOU DE FORA DA
023900* TABELA (VER COMENTARIO NO FD NUTRENT) - DEPOIS DISSO A
024000* SOMA DE POSITIVOS JA ESTA COMPLETA E OS DOIS COMPUTE
024100* ABAIXO FAZEM A DIVISAO TRUNCADA DESCRITA NO CABECALHO
024200* DESTA SECTION.
024300 0330-FECHA-SOMA.
024400     ADD NUT-PCT-FRUTAS-LEGUMES TO WS-SOMA-POSITIVOS.
024500     COMPUTE WS-PONTOS-NEGATIVOS = WS-SOMA-NEGATIVOS / 100.
024600     COMPUTE WS-PONTOS-POSITIVOS = WS-SOMA-POSITIVOS / 10.
024700     COMPUTE WS-PONTUACAO-FINAL =
024800             WS-PONTOS-NEGATIVOS - WS-PONTOS-POSITIVOS.
024900
025000*----------------------------------------------------------
025100* FAIXAS DE CLASSIFICACAO DA NUTRICIONISTA (REVISAO CH-0305
025200* DE 1991) - QUANTO MENOR A PONTUACAO FINAL, MELHOR O GRAU.
025300* OS TESTES SAO EM CASCATA (NOT > LIMITE) PORQUE E MAIS
025400* FACIL DE LER NO LISTING DO QUE UMA SO CONDICAO COMPOSTA,
025500* E PORQUE A ORDEM JA ESTAVA ASSIM DESDE A VERSAO 1.0.
025600*----------------------------------------------------------
025700 0400-ATRIBUI-CLASSIFICACAO SECTION.
025800 0400-TESTA-A.
025900     IF WS-PONTUACAO-FINAL NOT > 0
026000        MOVE 'A' TO RES-CLASSIFICACAO
026100        GO TO 0490-FINALIZA.
026200
026300 0410-TESTA-B.
026400     IF WS-PONTUACAO-FINAL NOT > 2
026500        MOVE 'B' TO RES-CLASSIFICACAO
026600        GO TO 0490-FINALIZA.
026700
026800 0420-TESTA-C.
026900     IF WS-PONTUACAO-FINAL NOT > 4
027000        MOVE 'C' TO RES-CLASSIFICACAO
027100        GO TO 0490-FINALIZA.
027200
027300 0430-TESTA-D.
027400     IF WS-PONTUACAO-FINAL NOT > 6
027500        MOVE 'D' TO RES-CLASSIFICACAO
027600        GO TO 0490-FINALIZA.
027700
027800* SOBROU AQUI QUEM NAO SE ENCAIXOU EM NENHUMA FAIXA ACIMA -
027900* GRAU E, O PIOR DA TABELA.
028000 0440-GRAU-E.
028100     MOVE 'E' TO RES-CLASSIFICACAO.
028200
028300 0490-FINALIZA. EXIT.
028400
028500* MONTA O REGISTRO DE SAIDA (ENTRADA ECOADA + GRAU) E GRAVA.
028600* SE A GRAVACAO FALHAR O REGISTRO E PERDIDO MAS O LOTE
028700* CONTINUA - NAO VALE A PENA PARAR UM PROCESSAMENTO NOTURNO
028800* DE MILHARES DE PRODUTOS POR UM UNICO ERRO DE GRAVACAO.
028900 0500-GRAVA-SAIDA.
029000     MOVE NUT-VALOR-ENERGETICO   TO RES-VALOR-ENERGETICO.
029100     MOVE NUT-ACUCARES-TOTAIS    TO RES-ACUCARES-TOTAIS.
029200     MOVE NUT-GORDURAS-SATURADAS TO RES-GORDURAS-SATURADAS.
029300     MOVE NUT-SODIO              TO RES-SODIO.
029400     MOVE NUT-PROTEINAS          TO RES-PROTEINAS.
029500     MOVE NUT-FIBRAS-ALIMENTARES TO RES-FIBRAS-ALIMENTARES.
029600     MOVE NUT-PCT-FRUTAS-LEGUMES TO RES-PCT-FRUTAS-LEGUMES.
029700     WRITE REG-NUTRSAI.
029800     IF STATUS-SAI NOT = '00'
029900        DISPLAY 'NUTRCLAS - ERRO GRAVACAO NUTRSAI: ' STATUS-SAI
030000        GO TO 0200-LE-NUTRENT.
030100     ADD 1 TO WS-CONT-GRAVADOS.
030200     GO TO 0200-LE-NUTRENT.
030300
030400* FECHAMENTO DO LOTE - MOSTRA QUANTOS REGISTROS ENTRARAM E
030500* QUANTOS FORAM DE FATO GRAVADOS, PARA CONFERENCIA DO
030600* OPERADOR CONTRA O TOTAL ESPERADO DO LOTE DE CAPTURA.
030700 0900-FINALIZA.
030800     CLOSE NUTRENT.
030900     CLOSE NUTRSAI.
031000     DISPLAY '------------------------------------------'.
031100     DISPLAY 'NUTRCLAS - FIM DO LOTE DE CLASSIFICACAO'.
031200     DISPLAY 'REGISTROS LIDOS   : ' WS-CONT-LIDOS.
031300     DISPLAY 'REGISTROS GRAVADOS: ' WS-CONT-GRAVADOS.
031400     DISPLAY '------------------------------------------'.
031500     STOP RUN.
