000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRODALT-COB.
000300 AUTHOR. R PEREIRA.
000400 INSTALLATION. ALIMENTOS BRASIL S/A.
000500 DATE-WRITTEN. 28/05/1986.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPTO PROCESSAMENTO DE DADOS.
000800* ALIMENTOS BRASIL S/A
000900* ANALISTA       : R PEREIRA
001000* PROGRAMADOR(A) : R PEREIRA
001100* FINALIDADE : ALTERACAO EM LOTE DE PRODUTOS JA CADASTRADOS,
001200*              COM RECALCULO DO NUTRISCORE
001300* DATA : 28/05/1986
001400*--------------------------------------------------------
001500* HISTORICO DE ALTERACOES
001600*--------------------------------------------------------
001700* VRS    DATA        RESP   CHAMADO   DESCRICAO
001800* 1.0    28/05/1986  RPE    -         IMPLANTACAO INICIAL.
001900* 1.1    02/03/1988  RPE    CH-0159   PASSOU A EXIGIR QUE A
002000*                           CATEGORIA INFORMADA JA EXISTA NO
002100*                           CADASTRO CATCAD (NA ALTERACAO A
002200*                           CATEGORIA E SEMPRE OBRIGATORIA).
002300* 1.2    19/07/1990  MTK    CH-0278   REJEICAO DE TRANSACAO
002400*                           QUANDO O PRODUTO NAO EXISTE NO
002500*                           CADASTRO MESTRE.
002600* 1.3    23/01/1994  JKO    CH-0372   RECALCULO DO NUTRISCORE
002700*                           FEITO NA PROPRIA ALTERACAO.
002800* 1.4    20/08/1998  FAB    CH-0474   REVISAO ANO 2000 - SEM
002900*                           CAMPOS DE ANO(02) NESTE PROGRAMA.
003000* 1.5    03/02/1999  FAB    CH-0481   TESTE DE REGRESSAO Y2K
003100*                           CONCLUIDO - ROTINA LIBERADA.
003200* 2.0    20/05/2003  ENZ    CH-0562   CADASTRO DE PRODUTOS
003300*                           MIGRADO PARA ORGANIZACAO RELATIVA.
003400* 2.1    14/03/2006  JAM    CH-0604   DADOS NUTRICIONAIS DA
003500*                           TRANSACAO PASSARAM A VIR EM UM
003600*                           SO REGISTRO DE ENTRADA (PRODENT).
003700* 2.2    22/09/2009  JAM    CH-0618   RETIRADA A CHAVE UPSI-0
003800*                           DE TESTE/PRODUCAO QUE NINGUEM
003900*                           NUNCA LIGOU NO JCL - CAMPO MORTO.
004000*--------------------------------------------------------
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900* TRANSACOES DE ALTERACAO - MESMO FORMATO USADO PELA
005000* INCLUSAO (PRODINCL), SO QUE AQUI O PRODUTO JA EXISTE.
005100     SELECT PRODENT ASSIGN TO PRODENT
005200                    ORGANIZATION SEQUENTIAL
005300                    FILE STATUS STATUS-ENT.
005400
005500* CADASTRO DE CATEGORIAS - NA ALTERACAO A CATEGORIA E
005600* SEMPRE OBRIGATORIA (CH-0159, 1988), DIFERENTE DA INCLUSAO
005700* ONDE ELA PODE VIR EM BRANCO.
005800     SELECT CATCAD  ASSIGN TO CATCAD
005900                    ORGANIZATION RELATIVE
006000                    ACCESS MODE RANDOM
006100                    RELATIVE KEY WS-CAT-CHAVE-REL
006200                    FILE STATUS STATUS-CAT.
006300
006400* CADASTRO MESTRE, ABERTO I-O: LE O REGISTRO EXISTENTE EM
006500* 0230 E REGRAVA O MESMO REGISTRO (REWRITE) EM 0400, NUNCA
006600* UM WRITE DE REGISTRO NOVO.
006700     SELECT PRODCAD ASSIGN TO PRODCAD
006800                    ORGANIZATION RELATIVE
006900                    ACCESS MODE DYNAMIC
007000                    RELATIVE KEY WS-PROD-CHAVE-REL
007100                    FILE STATUS STATUS-PRD.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500*----------------------------------------------------------
007600* ARQUIVO DE TRANSACOES DE ALTERACAO DE PRODUTO - MESMO
007700* LAYOUT DA INCLUSAO (PRODINCL), REUTILIZADO AQUI PORQUE O
007800* TERMINAL DE CAPTURA DA ETIQUETA GRAVA O MESMO FORMATO DE
007900* SAIDA TANTO PARA PRODUTO NOVO QUANTO PARA RECADASTRO.
008000*----------------------------------------------------------
008100 FD  PRODENT
008200     LABEL RECORD STANDARD
008300     RECORD CONTAINS 150 CHARACTERS.
008400
008500 01  REG-PRODENT.
008600* CODIGO DO PRODUTO - MESMA NUMERACAO USADA NO CADASTRO
008700* MESTRE (PROD-ID), NAO E GERADO POR ESTE PROGRAMA.
008800     05  PRT-PROD-ID               PIC 9(09).
008900     05  PRT-PROD-NOME             PIC X(100).
009000     05  PRT-PROD-CAT-ID           PIC 9(09).
009100* BLOCO DE DADOS NUTRICIONAIS - IDENTICO AO DO PRODINCL E
009200* AO REG-NUTRENT DO NUTRCLAS, PORQUE O TERMINAL DE CAPTURA
009300* DA ETIQUETA USA O MESMO PROGRAMA DE GRAVACAO PARA AS TRES
009400* SITUACOES (CLASSIFICACAO AVULSA, INCLUSAO E ALTERACAO).
009500     05  PRT-DADOS-NUTRIC.
009600         10 PRT-NUT-GRUPO-NEG.
009700            15 PRT-NUT-VALOR-ENERGETICO   PIC 9(5)V9(2)
009800                                           COMP-3.
009900            15 PRT-NUT-ACUCARES-TOTAIS    PIC 9(5)V9(2)
010000                                           COMP-3.
010100            15 PRT-NUT-GORDURAS-SATURADAS PIC 9(5)V9(2)
010200                                           COMP-3.
010300            15 PRT-NUT-SODIO              PIC 9(5)V9(2)
010400                                           COMP-3.
010500* VISAO EM TABELA DOS 4 NUTRIENTES NEGATIVOS, USADA PELO
010600* LACO DE SOMA EM 0310-SOMA-NEGATIVOS.
010700         10 PRT-NUT-GRUPO-NEG-R REDEFINES PRT-NUT-GRUPO-NEG.
010800            15 PRT-NUT-NEG-TAB            PIC 9(5)V9(2)
010900                                           COMP-3
011000                                           OCCURS 4 TIMES.
011100         10 PRT-NUT-GRUPO-POS.
011200            15 PRT-NUT-PROTEINAS          PIC 9(5)V9(2)
011300                                           COMP-3.
011400            15 PRT-NUT-FIBRAS-ALIMENTARES PIC 9(5)V9(2)
011500                                           COMP-3.
011600* VISAO EM TABELA DOS 2 NUTRIENTES POSITIVOS, USADA PELO
011700* LACO DE SOMA EM 0321-SOMA-POSITIVOS-LACO.
011800         10 PRT-NUT-GRUPO-POS-R REDEFINES PRT-NUT-GRUPO-POS.
011900            15 PRT-NUT-POS-TAB            PIC 9(5)V9(2)
012000                                           COMP-3
012100                                           OCCURS 2 TIMES.
012200* FICA FORA DAS DUAS TABELAS POR TER SO 3 DIGITOS INTEIROS
012300* (9(3) EM VEZ DE 9(5)) - SOMADO A PARTE EM 0330-FECHA-SOMA.
012400         10 PRT-NUT-PCT-FRUTAS-LEGUMES    PIC 9(3)V9(2)
012500                                           COMP-3.
012600     05  FILLER                    PIC X(05).
012700
012800*----------------------------------------------------------
012900* CADASTRO DE CATEGORIAS - ACESSO RANDOMICO SOMENTE PARA
013000* CONFERENCIA DA CATEGORIA INFORMADA NA TRANSACAO.
013100*----------------------------------------------------------
013200 FD  CATCAD
013300     LABEL RECORD STANDARD
013400     RECORD CONTAINS 65 CHARACTERS.
013500
013600 01  REG-CATCAD.
013700* LAYOUT REDUZIDO - ESTE PROGRAMA SO PRECISA CONFIRMAR A
013800* EXISTENCIA DA CATEGORIA, NAO PRECISA DA VISAO COM
013900* REDEFINES QUE O CATMANUT USA PARA MANUTENCAO.
014000     05  CAT-ID                    PIC 9(09).
014100     05  CAT-DESCRICAO             PIC X(50).
014200     05  FILLER                    PIC X(06).
014300
014400*----------------------------------------------------------
014500* CADASTRO MESTRE DE PRODUTOS - ORGANIZACAO RELATIVA, CHAVE
014600* DE ACESSO DERIVADA DO CODIGO DO PRODUTO (WS-PROD-CHAVE-REL).
014700* O CODIGO DO PRODUTO (PROD-ID) NAO E REGRAVADO EM 0400 -
014800* SO NOME, CATEGORIA E NUTRISCORE PODEM SER ALTERADOS; A
014900* CHAVE DO REGISTRO JAMAIS MUDA NUMA ALTERACAO.
015000*----------------------------------------------------------
015100 FD  PRODCAD
015200     LABEL RECORD STANDARD
015300     RECORD CONTAINS 125 CHARACTERS.
015400
015500 01  REG-PRODCAD.
015600     05  PROD-CHAVE-PROD.
015700         10 PROD-ID                PIC 9(09).
015800         10 PROD-CAT-ID             PIC 9(09).
015900     05  PROD-CHAVE-PROD-R REDEFINES PROD-CHAVE-PROD
016000                                    PIC 9(18).
016100     05  PROD-NOME                 PIC X(100).
016200     05  PROD-NOME-R REDEFINES PROD-NOME.
016300         10 PROD-NOME-PARTE1       PIC X(50).
016400         10 PROD-NOME-PARTE2       PIC X(50).
016500     05  PROD-NUTRISCORE           PIC X(01).
016600         88 PROD-GRAU-VALIDO       VALUE 'A' 'B' 'C' 'D' 'E'.
016700     05  FILLER                    PIC X(06).
016800
016900 WORKING-STORAGE SECTION.
017000* AREAS DE FILE STATUS, UMA POR ARQUIVO - OLHADAS SO NOS
017100* DISPLAY DE ERRO, NUNCA TESTADAS EM IF FORA DAQUELES PONTOS.
017200 77  STATUS-ENT            PIC X(02) VALUE SPACES.
017300 77  STATUS-CAT            PIC X(02) VALUE SPACES.
017400 77  STATUS-PRD            PIC X(02) VALUE SPACES.
017500* CHAVES DE ACESSO DIRETO AOS DOIS ARQUIVOS RELATIVOS -
017600* PRECISAM SER COMP (BINARIO) PORQUE SAO A RELATIVE KEY
017700* DECLARADA NO SELECT, E O COMPILADOR EXIGE UM CAMPO
017800* NUMERICO SEM SINAL NESSA POSICAO.
017900 77  WS-CAT-CHAVE-REL      PIC 9(09) COMP VALUE ZERO.
018000 77  WS-PROD-CHAVE-REL     PIC 9(09) COMP VALUE ZERO.
018100* WS-SUBSCRITO E REUTILIZADO NOS DOIS LACOS DE SOMA DE
018200* NUTRIENTES, UM DE CADA VEZ - VER OBSERVACAO IDENTICA NO
018300* NUTRCLAS E NO PRODINCL.
018400 77  WS-SUBSCRITO          PIC 9(01) COMP VALUE ZERO.
018500 77  WS-CONT-LIDOS         PIC 9(07) COMP VALUE ZERO.
018600 77  WS-CONT-ALTERADOS     PIC 9(07) COMP VALUE ZERO.
018700 77  WS-CONT-REJEITADOS    PIC 9(07) COMP VALUE ZERO.
018800*----------------------------------------------------------
018900* AREA DE CALCULO DO NUTRISCORE - MESMA FORMULA DO LOTE
019000* NUTRCLAS, REPETIDA AQUI PORQUE A CASA NAO USA CALL ENTRE
019100* PROGRAMAS DE LOTE (SO CHAIN, NA TRANSFERENCIA DE TELA DO
019200* MENU). TRUNCAMENTO SEM ROUNDED, PELO MESMO MOTIVO DA
019300* CH-0388 DO NUTRCLAS.
019400*----------------------------------------------------------
019500* AREA DE TRABALHO DO CALCULO DE NUTRISCORE - AS DUAS SOMAS
019600* FICAM EM COMP-3 PORQUE RECEBEM CAMPOS COM CASAS DECIMAIS
019700* (SODIO, GORDURA) DIRETO DA TRANSACAO; OS RESULTADOS DAS
019800* DIVISOES (PONTOS E PONTUACAO) SAO SEMPRE INTEIROS, POR
019900* ISSO FICAM EM COMP, SEM CASA DECIMAL.
020000 01  WS-AREA-CALCULO.
020100     05  WS-SOMA-NEGATIVOS    PIC S9(7)V9(2) COMP-3 VALUE ZERO.
020200     05  WS-SOMA-POSITIVOS    PIC S9(7)V9(2) COMP-3 VALUE ZERO.
020300     05  WS-PONTOS-NEGATIVOS  PIC S9(4)      COMP   VALUE ZERO.
020400     05  WS-PONTOS-POSITIVOS  PIC S9(4)      COMP   VALUE ZERO.
020500     05  WS-PONTUACAO-FINAL   PIC S9(5)      COMP   VALUE ZERO.
020600     05  FILLER               PIC X(01).
020700
020800 PROCEDURE DIVISION.
020900
021000* ABERTURA DOS TRES ARQUIVOS. O CADASTRO MESTRE PRECISA SER
021100* I-O PORQUE A ALTERACAO LE O REGISTRO ANTIGO E REGRAVA O
021200* MESMO REGISTRO COM OS DADOS NOVOS.
021300 0100-ABRE-ARQUIVOS.
021400* ENTRADA PRIMEIRO - SE ELA NAO ABRIR, NEM VALE A PENA
021500* ABRIR OS OUTROS DOIS ARQUIVOS.
021600     OPEN INPUT PRODENT.
021700     IF STATUS-ENT NOT = '00'
021800        DISPLAY 'PRODALT - ERRO AO ABRIR PRODENT: ' STATUS-ENT
021900        STOP RUN.
022000
022100* CATCAD SO LEITURA - ESTE PROGRAMA NUNCA GRAVA NO CADASTRO
022200* DE CATEGORIAS.
022300     OPEN INPUT CATCAD.
022400     IF STATUS-CAT NOT = '00'
022500        CLOSE PRODENT
022600        DISPLAY 'PRODALT - ERRO AO ABRIR CATCAD: ' STATUS-CAT
022700        STOP RUN.
022800
022900* PRODCAD POR ULTIMO, JA QUE E O MAIS CARO DE ABRIR (INDICE
023000* RELATIVO MAIOR) - SE FALHAR, OS OUTROS DOIS JA ABERTOS
023100* PRECISAM SER FECHADOS ANTES DO STOP RUN.
023200     OPEN I-O PRODCAD.
023300     IF STATUS-PRD NOT = '00'
023400        CLOSE PRODENT
023500        CLOSE CATCAD
023600        DISPLAY 'PRODALT - ERRO AO ABRIR PRODCAD: ' STATUS-PRD
023700        STOP RUN.
023800
023900* LEITURA DE CADA TRANSACAO DE ALTERACAO - O RETORNO DESTE
024000* PONTO E O MESMO PARA TODOS OS DESVIOS DE REJEICAO E PARA
024100* O CAMINHO DE SUCESSO NO FIM DE 0400-REGRAVA-PRODUTO.
024200 0200-LE-PRODENT.
024300     READ PRODENT
024400         AT END GO TO 0900-FINALIZA.
024500     ADD 1 TO WS-CONT-LIDOS.
024600
024700* AO CONTRARIO DA INCLUSAO, AQUI A CATEGORIA E SEMPRE
024800* OBRIGATORIA (CH-0159) - NAO FAZ SENTIDO UMA ALTERACAO
024900* "LIMPAR" A CATEGORIA DE UM PRODUTO JA CADASTRADO. OS DOIS
025000* TESTES FICAM NA MESMA CONDICAO PORQUE A MENSAGEM DE ERRO
025100* E A MESMA NOS DOIS CASOS.
025200 0210-VALIDA-TRANSACAO.
025300     IF PRT-PROD-ID = ZERO OR PRT-PROD-CAT-ID = ZERO
025400        ADD 1 TO WS-CONT-REJEITADOS
025500        DISPLAY
025600           'PRODALT - TRANSACAO SEM PRODUTO OU CATEGORIA'
025700        GO TO 0200-LE-PRODENT.
025800
025900* CATEGORIA TEM QUE EXISTIR NO CADASTRO - A ALTERACAO NAO
026000* CRIA CATEGORIA NOVA, ISSO E FUNCAO DO CATMANUT. A LEITURA
026100* POR CHAVE RELATIVA (WS-CAT-CHAVE-REL) E MAIS RAPIDA QUE
026200* UMA BUSCA SEQUENCIAL, POR ISSO O CADASTRO DE CATEGORIAS
026300* FOI MIGRADO PARA ORGANIZACAO RELATIVA JUNTO COM O DE
026400* PRODUTOS (CH-0562, 2003).
026500 0220-LOCALIZA-CATEGORIA.
026600     MOVE PRT-PROD-CAT-ID TO WS-CAT-CHAVE-REL.
026700     READ CATCAD INVALID KEY
026800        ADD 1 TO WS-CONT-REJEITADOS
026900        DISPLAY 'PRODALT - CATEGORIA INEXISTENTE: '
027000                 PRT-PROD-CAT-ID
027100        GO TO 0200-LE-PRODENT.
027200
027300* PRODUTO TEM QUE EXISTIR NO CADASTRO MESTRE (CH-0278,
027400* 1990) - ANTES DISSO UMA TRANSACAO DE ALTERACAO PARA UM
027500* CODIGO INEXISTENTE PODIA ACABAR CRIANDO UM REGISTRO NOVO
027600* POR ACIDENTE, FORA DO FLUXO DE INCLUSAO NORMAL. O READ
027700* ABAIXO TAMBEM DEIXA O REGISTRO POSICIONADO EM REG-PRODCAD
027800* PARA O REWRITE POSTERIOR EM 0400.
027900 0230-LOCALIZA-PRODUTO.
028000     MOVE PRT-PROD-ID TO WS-PROD-CHAVE-REL.
028100     READ PRODCAD INVALID KEY
028200        ADD 1 TO WS-CONT-REJEITADOS
028300        DISPLAY 'PRODALT - PRODUTO NAO ENCONTRADO: '
028400                 PRT-PROD-ID
028500        GO TO 0200-LE-PRODENT.
028600
028700 0300-CALCULA-NUTRISCORE SECTION.
028800*----------------------------------------------------------
028900* MESMA REGRA DE CLASSIFICACAO DO LOTE NUTRCLAS (FORMULA
029000* COMPLETA DOCUMENTADA LA). PRODUTO SEM DADOS NUTRICIONAIS
029100* NA TRANSACAO DE ALTERACAO FICA COM NUTRISCORE EM BRANCO -
029200* A ALTERACAO DE NOME/CATEGORIA NAO PODE SER BLOQUEADA SO
029300* PORQUE O ROTULO AINDA NAO FOI REDIGITADO.
029400*----------------------------------------------------------
029500 0300-ZERA-SOMAS.
029600     MOVE ZERO TO WS-SOMA-NEGATIVOS.
029700     MOVE ZERO TO WS-SOMA-POSITIVOS.
029800     MOVE 1 TO WS-SUBSCRITO.
029900     IF PRT-NUT-VALOR-ENERGETICO = ZERO AND
030000        PRT-NUT-ACUCARES-TOTAIS  = ZERO AND
030100        PRT-NUT-GORDURAS-SATURADAS = ZERO AND
030200        PRT-NUT-SODIO            = ZERO AND
030300        PRT-NUT-PROTEINAS        = ZERO AND
030400        PRT-NUT-FIBRAS-ALIMENTARES = ZERO AND
030500        PRT-NUT-PCT-FRUTAS-LEGUMES = ZERO
030600        MOVE SPACE TO PROD-NUTRISCORE
030700        GO TO 0400-REGRAVA-PRODUTO.
030800
030900* SOMA DOS 4 NUTRIENTES NEGATIVOS VIA TABELA, IGUAL AO
031000* NUTRCLAS E AO PRODINCL - O SUBSCRITO JA FOI ZERADO PARA 1
031100* LA EM 0300-ZERA-SOMAS, ENTAO O LACO COMECA DIRETO NO TESTE.
031200 0310-SOMA-NEGATIVOS.
031300     IF WS-SUBSCRITO > 4
031400        GO TO 0320-SOMA-POSITIVOS.
031500     ADD PRT-NUT-NEG-TAB (WS-SUBSCRITO) TO WS-SOMA-NEGATIVOS.
031600     ADD 1 TO WS-SUBSCRITO.
031700     GO TO 0310-SOMA-NEGATIVOS.
031800
031900* SOMA DOS 2 NUTRIENTES POSITIVOS, MESMA TECNICA - O
032000* SUBSCRITO PRECISA SER REZERADO AQUI PORQUE O LACO ANTERIOR
032100* O DEIXOU EM 5.
032200 0320-SOMA-POSITIVOS.
032300     MOVE 1 TO WS-SUBSCRITO.
032400
032500* PARAGRAFO SEPARADO DO 0320 SO PARA O GO TO DE RETORNO DO
032600* LACO NAO VOLTAR A ZERAR O SUBSCRITO A CADA VOLTA.
032700 0321-SOMA-POSITIVOS-LACO.
032800     IF WS-SUBSCRITO > 2
032900        GO TO 0330-FECHA-SOMA.
033000     ADD PRT-NUT-POS-TAB (WS-SUBSCRITO) TO WS-SOMA-POSITIVOS.
033100     ADD 1 TO WS-SUBSCRITO.
033200     GO TO 0321-SOMA-POSITIVOS-LACO.
033300
033400* FECHA A SOMA DE POSITIVOS E CALCULA OS PONTOS TRUNCADOS
033500* (SEM ROUNDED) DAS DUAS SOMAS.
033600 0330-FECHA-SOMA.
033700* O PERCENTUAL DE FRUTAS/LEGUMES ENTRA NA SOMA DE POSITIVOS
033800* SO AQUI, DEPOIS DO LACO - VER A OBSERVACAO NO FD PRODENT
033900* SOBRE ELE FICAR FORA DA TABELA PRT-NUT-POS-TAB.
034000     ADD PRT-NUT-PCT-FRUTAS-LEGUMES TO WS-SOMA-POSITIVOS.
034100* DIVISAO POR 100 (NEGATIVOS) E POR 10 (POSITIVOS), TRUNCADA
034200* NO CAMPO INTEIRO DE DESTINO - SEM ROUNDED, CONFORME A
034300* CH-0388 DO NUTRCLAS.
034400     COMPUTE WS-PONTOS-NEGATIVOS = WS-SOMA-NEGATIVOS / 100.
034500     COMPUTE WS-PONTOS-POSITIVOS = WS-SOMA-POSITIVOS / 10.
034600     COMPUTE WS-PONTUACAO-FINAL =
034700             WS-PONTOS-NEGATIVOS - WS-PONTOS-POSITIVOS.
034800
034900* CASCATA DE FAIXAS A-E, MESMOS LIMITES (0/2/4/6) DO
035000* NUTRCLAS E DO PRODINCL.
035100 0340-TESTA-A.
035200     IF WS-PONTUACAO-FINAL NOT > 0
035300        MOVE 'A' TO PROD-NUTRISCORE
035400        GO TO 0400-REGRAVA-PRODUTO.
035500
035600* FAIXA B - ATE 2 PONTOS DE DIFERENCA ENTRE NEGATIVOS E
035700* POSITIVOS.
035800 0341-TESTA-B.
035900     IF WS-PONTUACAO-FINAL NOT > 2
036000        MOVE 'B' TO PROD-NUTRISCORE
036100        GO TO 0400-REGRAVA-PRODUTO.
036200
036300* FAIXA C - ATE 4 PONTOS.
036400 0342-TESTA-C.
036500     IF WS-PONTUACAO-FINAL NOT > 4
036600        MOVE 'C' TO PROD-NUTRISCORE
036700        GO TO 0400-REGRAVA-PRODUTO.
036800
036900* FAIXA D - ATE 6 PONTOS.
037000 0343-TESTA-D.
037100     IF WS-PONTUACAO-FINAL NOT > 6
037200        MOVE 'D' TO PROD-NUTRISCORE
037300        GO TO 0400-REGRAVA-PRODUTO.
037400
037500* QUEM PASSOU DE 6 PONTOS NAO SE ENCAIXA EM NENHUMA FAIXA
037600* ANTERIOR - FICA COM O GRAU E, O PIOR DA TABELA.
037700 0344-GRAU-E.
037800     MOVE 'E' TO PROD-NUTRISCORE.
037900
038000* REGRAVA O REGISTRO JA LOCALIZADO EM 0230 COM OS DADOS
038100* NOVOS - SO NOME, CATEGORIA E GRAU MUDAM; O CODIGO DO
038200* PRODUTO (CHAVE) PERMANECE O MESMO. NAO HA COMO MUDAR A
038300* CHAVE DE UM REGISTRO RELATIVO VIA REWRITE, POR ISSO
038400* PROD-ID NEM APARECE NO MOVE ABAIXO.
038500 0400-REGRAVA-PRODUTO.
038600     MOVE PRT-PROD-CAT-ID  TO PROD-CAT-ID.
038700     MOVE PRT-PROD-NOME    TO PROD-NOME.
038800     REWRITE REG-PRODCAD INVALID KEY
038900        ADD 1 TO WS-CONT-REJEITADOS
039000        DISPLAY 'PRODALT - ERRO NA REGRAVACAO: ' STATUS-PRD
039100        GO TO 0200-LE-PRODENT.
039200* SO CONTA COMO ALTERADO DEPOIS DA REGRAVACAO CONFIRMADA -
039300* SE O REWRITE CAIU NO INVALID KEY ACIMA, O CONTADOR DE
039400* REJEITADOS JA FOI INCREMENTADO E O FLUXO NEM CHEGA AQUI.
039500     ADD 1 TO WS-CONT-ALTERADOS.
039600     GO TO 0200-LE-PRODENT.
039700
039800* FECHAMENTO DO LOTE - ALTERADOS + REJEITADOS TEM QUE BATER
039900* COM LIDOS NA CONFERENCIA DO OPERADOR, DA MESMA FORMA QUE
040000* NO PRODINCL E NO PRODEXCL.
040100 0900-FINALIZA.
040200     CLOSE PRODENT.
040300     CLOSE CATCAD.
040400     CLOSE PRODCAD.
040500     DISPLAY '------------------------------------------'.
040600     DISPLAY 'PRODALT - FIM DA ALTERACAO DE PRODUTOS'.
040700     DISPLAY 'REGISTROS LIDOS      : ' WS-CONT-LIDOS.
040800     DISPLAY 'PRODUTOS ALTERADOS   : ' WS-CONT-ALTERADOS.
040900     DISPLAY 'PRODUTOS REJEITADOS  : ' WS-CONT-REJEITADOS.
041000     DISPLAY '------------------------------------------'.
041100     STOP RUN.
